000100*    SLBANKTR.CBL
000200*    FILE-CONTROL ENTRY -- BANK TRANSFER PAYMENT FILE.
000300*    ONE INCOMING WIRE/TRANSFER POSTING PER RECORD, FED BY THE
000400*    BANK'S END-OF-DAY SETTLEMENT EXTRACT.
000500       SELECT BANK-TRANSFER-PAYMENT-FILE
000600           ASSIGN TO "BANKTRAN"
000700           ORGANIZATION IS LINE SEQUENTIAL.
