000100*    WSPRICE.CBL
000200*    WORKING-STORAGE -- DAILY RATE TABLE BY ROOM SEGMENT, USED BY
000300*    PL-PRICE-RESERVATION.CBL TO PRICE A RESERVATION.  AN
000400*    UNRECOGNIZED SEGMENT CODE FALLS BACK TO THE SMALL RATE, PER
000500*    THE RATE SHEET ON FILE WITH REVENUE MANAGEMENT.
000600       01  PRCE-TABLE-VALUES.
000700           05  FILLER.
000800               10  FILLER                  PIC X(11) VALUE "SMALL".
000900               10  FILLER                  PIC S9(7)V99 VALUE 100.00.
001000           05  FILLER.
001100               10  FILLER                  PIC X(11) VALUE "MEDIUM".
001200               10  FILLER                  PIC S9(7)V99 VALUE 150.00.
001300           05  FILLER.
001400               10  FILLER                  PIC X(11) VALUE "LARGE".
001500               10  FILLER                  PIC S9(7)V99 VALUE 200.00.
001600           05  FILLER.
001700               10  FILLER                  PIC X(11) VALUE "EXTRA_LARGE".
001800               10  FILLER                  PIC S9(7)V99 VALUE 300.00.
001900
002000       01  PRCE-TABLE REDEFINES PRCE-TABLE-VALUES.
002100           05  PRCE-ENTRY OCCURS 4 TIMES.
002200               10  PRCE-SEGMENT-CODE       PIC X(11).
002300               10  PRCE-PRICE-PER-DAY      PIC S9(7)V99.
002400
002500       77  PRCE-TABLE-INDEX               PIC S9(4) COMP.
002600       77  PRCE-DAYS-BETWEEN              PIC S9(4) COMP.
002700       77  PRCE-SEGMENT-SOUGHT            PIC X(11).
002800       77  PRCE-RATE-FOUND                PIC X.
002900           88  PRCE-RATE-WAS-FOUND        VALUE "Y".
003000       77  WS-DAILY-RATE                  PIC S9(7)V99.
003100       77  PRCE-COMPUTED-TOTAL            PIC S9(9)V99.
