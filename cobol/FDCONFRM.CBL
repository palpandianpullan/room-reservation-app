000100*    FDCONFRM.CBL
000200*    FD AND RECORD LAYOUT -- NEWLY CONFIRMED/PENDING RESERVATIONS,
000300*    WRITTEN BY CONFIRM-RESERVATIONS.COB AHEAD OF THE SORT/MERGE.
000400*    SAME SHAPE AS FDRESV.CBL'S RESV-RECORD.
000500       FD  CONFIRMED-RESERVATION-FILE
000600           LABEL RECORDS ARE STANDARD.
000700       01  CONF-RECORD.
000800           05  CONF-RESERVATION-ID         PIC X(08).
000900           05  CONF-CUSTOMER-NAME          PIC X(30).
001000           05  CONF-ROOM-NUMBER            PIC X(10).
001100           05  CONF-START-DATE             PIC 9(08).
001200           05  CONF-END-DATE               PIC 9(08).
001300           05  CONF-ROOM-SEGMENT           PIC X(11).
001400           05  CONF-MODE-OF-PAYMENT        PIC X(13).
001500           05  CONF-PAYMENT-REFERENCE      PIC X(20).
001600           05  CONF-STATUS                 PIC X(15).
001700           05  CONF-TOTAL-AMOUNT           PIC S9(9)V99.
001800           05  CONF-AMOUNT-RECEIVED        PIC S9(9)V99.
001900           05  FILLER                      PIC X(10).
