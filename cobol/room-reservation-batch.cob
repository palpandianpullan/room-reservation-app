000100*    ROOM-RESERVATION-BATCH.COB
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. room-reservation-batch.
000400 AUTHOR. R MARCHETTI.
000500 INSTALLATION. HOTEL SYSTEMS GROUP - RESERVATIONS.
000600 DATE-WRITTEN. 03/14/1991.
000700 DATE-COMPILED.
000800 SECURITY.  THIS LISTING IS COMPANY CONFIDENTIAL.  UNAUTHORIZED
000900     DISCLOSURE IS PROHIBITED BY COMPANY POLICY 14-A.
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    031491 RJM  ORIGINAL PROGRAM FOR REQUEST #8802.  NIGHTLY
001400*                DRIVER -- REPLACES THE OLD ON-LINE MENU WITH A
001500*                STRAIGHT CALL SEQUENCE FOR THE OVERNIGHT RUN.
001600*    040291 RJM  ADDED THE BANK-TRANSFER SETTLEMENT STEP AS STEP 2,
001700*                AHEAD OF THE CANCELLATION SWEEP, SO A PAYMENT THAT
001800*                CLEARED OVERNIGHT IS NOT CANCELLED ON THE SAME RUN.
001900*    052091 LKH  ADDED THE CANCELLATION SWEEP AS STEP 3.  TICKET
002000*                3960.
002100*    120898 DWT  Y2K REMED -- DRIVER HOLDS NO DATES ITSELF,  CR1998114
002200*                NO LAYOUT CHANGE.  LOGGED FOR Y2K BINDER.
002300*    030600 DWT  Y2K SIGN-OFF RETEST, NO CODE CHANGE.        CR1998114
002400*    071102 PEN  STEP RETURN-CODE IS NOW CHECKED AFTER EACH CALL
002500*                AND LOGGED TO THE CONSOLE; RUN NO LONGER ABENDS
002600*                SILENTLY WHEN A STEP STOPS SHORT.  TICKET 5120.
002700*    090614 PEN  STEPS DRIVEN OFF A TABLE INSTEAD OF THREE SEPARATE
002800*                CALL STATEMENTS, SO A FUTURE STEP IS ADDED BY
002900*                EXTENDING THE TABLE, NOT BY COPYING CODE.  TICKET
003000*                7002.
003100*    040124 PEN  PERFORM STATEMENTS BELOW NOW CARRY THEIR THRU
003200*                RANGE EXPLICITLY, MATCHING THE REST OF THE SHOP'S
003300*                NUMBERED-PARAGRAPH STANDARD.  TICKET 9117.
003400*
003500*    THIS IS THE NIGHTLY JOB-STEP DRIVER FOR THE ROOM RESERVATION
003600*    SUITE.  IT DOES NO FILE I/O OF ITS OWN -- IT ONLY SEQUENCES THE
003700*    THREE BATCH PROGRAMS BELOW, IN THE ORDER THE BUSINESS REQUIRES,
003800*    AND REPORTS EACH STEP'S COMPLETION STATUS TO THE CONSOLE SO THE
003900*    NIGHT OPERATOR CAN TELL AT A GLANCE WHETHER THE RUN WENT CLEAN.
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700
004800*    STEP-COUNT IS THE NUMBER OF ENTRIES IN THE JOB-STEP TABLE BELOW.
004900*    STEP-NDX DRIVES THE PERFORM VARYING IN 1000-MAINLINE.  RETURN-
005000*    CODE HOLDS WHATEVER CODE THE LAST-CALLED STEP CAME BACK WITH,
005100*    COPIED HERE BECAUSE THE COMPILER'S RETURN-CODE SPECIAL REGISTER
005200*    IS OVERWRITTEN BY THE NEXT CALL.
005300     77  W-STEP-COUNT                PIC S9(4) COMP VALUE 3.
005400     77  W-STEP-NDX                  PIC S9(4) COMP.
005500     77  W-STEP-RETURN-CODE          PIC S9(4) COMP VALUE 0.
005600
005700*    JOB-STEP TABLE -- ONE ENTRY PER PROGRAM THIS DRIVER CALLS, IN
005800*    THE ORDER THE NIGHTLY RUN REQUIRES.  SETTLEMENT MUST RUN AHEAD
005900*    OF THE CANCELLATION SWEEP -- SEE CHANGE LOG 040291.  TO ADD A
006000*    STEP, ADD A FILLER BELOW AND BUMP W-STEP-COUNT -- DO NOT ADD
006100*    ANOTHER CALL STATEMENT.  SEE CHANGE LOG 090614.
006200     01  W-STEP-TABLE-VALUES.
006300         05  FILLER  PIC X(30) VALUE "confirm-reservations".
006400         05  FILLER  PIC X(30) VALUE "post-bank-transfer-payments".
006500         05  FILLER  PIC X(30) VALUE "cancel-unpaid-reservations".
006600
006700*    TABLE VIEW OF THE VALUES ABOVE, SUBSCRIPTED BY STEP NUMBER FOR
006800*    THE DYNAMIC CALL IN 2000-RUN-ONE-STEP.
006900     01  W-STEP-TABLE REDEFINES W-STEP-TABLE-VALUES.
007000         05  W-STEP-PROGRAM-NAME OCCURS 3 TIMES
007100                                  PIC X(30).
007200
007300*    STARTUP BANNER WRITTEN TO THE CONSOLE BEFORE THE FIRST STEP IS
007400*    CALLED, SO THE RUN'S START IS VISIBLE IN THE JOB LOG.
007500     01  W-RUN-BANNER.
007600         05  FILLER     PIC X(21) VALUE "ROOM RESERVATION RUN ".
007700         05  FILLER     PIC X(09) VALUE "STARTING.".
007800
007900*    ALTERNATE 30-BYTE VIEW OF THE BANNER -- USED ONLY IF A FUTURE
008000*    STEP NEEDS TO PATCH THE BANNER TEXT AS A SINGLE FIELD.
008100     01  W-RUN-BANNER-ALT REDEFINES W-RUN-BANNER
008200                                  PIC X(30).
008300
008400*    ONE LINE OF CONSOLE OUTPUT PER STEP, SHOWING THE STEP'S
008500*    PROGRAM NAME AND THE RETURN-CODE IT CAME BACK WITH.  ADDED
008600*    PER CHANGE LOG 071102 SO A STEP THAT STOPS SHORT IS VISIBLE
008700*    TO THE NIGHT OPERATOR INSTEAD OF FAILING SILENTLY.
008800     01  W-STEP-RESULT-LINE.
008900         05  FILLER                 PIC X(06) VALUE "STEP: ".
009000         05  WSR-STEP-NAME          PIC X(30).
009100         05  FILLER                 PIC X(13) VALUE " RETURN-CODE:".
009200         05  WSR-RETURN-CODE        PIC ---9.
009300
009400*    ALTERNATE 52-BYTE VIEW OF THE RESULT LINE -- KEPT FOR THE SAME
009500*    REASON AS W-RUN-BANNER-ALT ABOVE.
009600     01  W-STEP-RESULT-ALT REDEFINES W-STEP-RESULT-LINE
009700                                  PIC X(52).
009800
009900 PROCEDURE DIVISION.
010000
010100 1000-MAINLINE.
010200*    DRIVES THE THREE JOB STEPS IN TABLE ORDER.  EACH STEP IS A
010300*    SEPARATE COMPILE UNIT CALLED BY NAME OUT OF THE JOB-STEP TABLE
010400*    RATHER THAN HARDCODED, SO A FOURTH STEP IS ADDED BY EXTENDING
010500*    THE TABLE ABOVE, NOT BY COPYING THIS PARAGRAPH.
010600
010700     DISPLAY W-RUN-BANNER.
010800
010900*    DRIVE THE TABLE IN ORDER, STEP 1 THROUGH STEP W-STEP-COUNT --
011000*    THE ORDER ITSELF IS THE BUSINESS RULE, SEE CHANGE LOG 040291
011100*    AND 052091 ABOVE FOR WHY SETTLEMENT MUST PRECEDE CANCELLATION.
011200     PERFORM 2000-RUN-ONE-STEP THRU 2000-EXIT
011300             VARYING W-STEP-NDX FROM 1 BY 1
011400             UNTIL W-STEP-NDX > W-STEP-COUNT.
011500
011600     DISPLAY "ROOM RESERVATION RUN COMPLETE.".
011700
011800     STOP RUN.
011900*    ----------------------------------------------------------
012000
012100 2000-RUN-ONE-STEP.
012200*    CALLS THE PROGRAM NAMED AT W-STEP-NDX IN THE JOB-STEP TABLE
012300*    AND CAPTURES ITS RETURN-CODE FOR THE CONSOLE LOG.  PER CHANGE
012400*    LOG 071102, THE RETURN-CODE IS NO LONGER IGNORED -- A NONZERO
012500*    CODE STILL DOES NOT HALT THE RUN, BUT IT IS NOW VISIBLE.
012600
012700*    DYNAMIC CALL BY NAME -- THE PROGRAM-NAME FIELD HOLDS THE
012800*    PRECISE NAME OF THE COMPILE UNIT, NOT A LITERAL, SO THE STEP
012900*    TABLE ABOVE IS THE ONLY PLACE THE THREE PROGRAM NAMES APPEAR.
013000     CALL W-STEP-PROGRAM-NAME(W-STEP-NDX).
013100*    RETURN-CODE IS THE COMPILER'S SPECIAL REGISTER, SET BY THE
013200*    CALLED PROGRAM'S EXIT PROGRAM/STOP RUN -- COPY IT OUT IMMEDI-
013300*    ATELY, BEFORE THE NEXT CALL OVERWRITES IT.
013400     MOVE RETURN-CODE TO W-STEP-RETURN-CODE.
013500     PERFORM 2100-LOG-STEP-RESULT THRU 2100-EXIT.
013600
013700 2000-EXIT.
013800     EXIT.
013900*    ----------------------------------------------------------
014000
014100 2100-LOG-STEP-RESULT.
014200*    BUILDS AND WRITES ONE CONSOLE LINE REPORTING THE STEP JUST
014300*    COMPLETED AND THE RETURN-CODE IT CAME BACK WITH.
014400
014500*    BOTH FIELDS MOVED INTO THE ONE RESULT-LINE RECORD BEFORE THE
014600*    SINGLE DISPLAY THAT ACTUALLY WRITES THE CONSOLE LINE.
014700     MOVE W-STEP-PROGRAM-NAME(W-STEP-NDX) TO WSR-STEP-NAME.
014800     MOVE W-STEP-RETURN-CODE              TO WSR-RETURN-CODE.
014900     DISPLAY W-STEP-RESULT-LINE.
015000
015100 2100-EXIT.
015200     EXIT.
015300*    ----------------------------------------------------------
