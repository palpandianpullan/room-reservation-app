000100*    SLRESV.CBL
000200*    FILE-CONTROL ENTRY -- RESERVATION MASTER FILE, READ SIDE.
000300*    KEPT IN RESERVATION-ID SEQUENCE ON DISK BY THE CONFIRM RUN'S
000400*    SORT/MERGE STEP.  NO INDEXED (KSDS) SUPPORT ON THIS BOX, SO
000500*    RANDOM LOOKUP IS DONE BY LOADING THIS FILE INTO A WORKING-
000600*    STORAGE TABLE AND SEARCHING IT -- SEE PL-LOAD-RESERVATION-TABLE.
000700       SELECT RESERVATION-MASTER-FILE
000800           ASSIGN TO "RESVMSTR"
000900           ORGANIZATION IS LINE SEQUENTIAL.
