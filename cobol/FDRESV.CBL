000100*    FDRESV.CBL
000200*    FD AND RECORD LAYOUT -- RESERVATION MASTER FILE, READ SIDE.
000300*    MAINTAINED IN RESERVATION-ID SEQUENCE.  AMOUNTS ARE ZONED
000400*    DECIMAL -- THIS SHOP HAS NEVER PACKED MONEY FIELDS.
000500       FD  RESERVATION-MASTER-FILE
000600           LABEL RECORDS ARE STANDARD.
000700       01  RESV-RECORD.
000800           05  RESV-RESERVATION-ID         PIC X(08).
000900           05  RESV-CUSTOMER-NAME          PIC X(30).
001000           05  RESV-ROOM-NUMBER            PIC X(10).
001100           05  RESV-START-DATE             PIC 9(08).
001200           05  RESV-END-DATE               PIC 9(08).
001300           05  RESV-ROOM-SEGMENT           PIC X(11).
001400               88  RESV-SEGMENT-SMALL      VALUE "SMALL".
001500               88  RESV-SEGMENT-MEDIUM     VALUE "MEDIUM".
001600               88  RESV-SEGMENT-LARGE      VALUE "LARGE".
001700               88  RESV-SEGMENT-X-LARGE    VALUE "EXTRA_LARGE".
001800           05  RESV-MODE-OF-PAYMENT        PIC X(13).
001900               88  RESV-MODE-CASH          VALUE "CASH".
002000               88  RESV-MODE-BANK-TRANSFER VALUE "BANK_TRANSFER".
002100               88  RESV-MODE-CREDIT-CARD   VALUE "CREDIT_CARD".
002200           05  RESV-PAYMENT-REFERENCE      PIC X(20).
002300           05  RESV-STATUS                 PIC X(15).
002400               88  RESV-PENDING-PAYMENT    VALUE "PENDING_PAYMENT".
002500               88  RESV-CONFIRMED          VALUE "CONFIRMED".
002600               88  RESV-CANCELLED          VALUE "CANCELLED".
002700           05  RESV-TOTAL-AMOUNT           PIC S9(9)V99.
002800           05  RESV-AMOUNT-RECEIVED        PIC S9(9)V99.
002900           05  FILLER                      PIC X(10).
003000
003100       01  RESV-START-DATE-BROKEN-DOWN REDEFINES RESV-RECORD.
003200           05  FILLER                      PIC X(48).
003300           05  RESV-START-CCYY             PIC 9(04).
003400           05  RESV-START-MM               PIC 9(02).
003500           05  RESV-START-DD               PIC 9(02).
003600           05  FILLER                      PIC X(99).
003700
003800       01  RESV-END-DATE-BROKEN-DOWN REDEFINES RESV-RECORD.
003900           05  FILLER                      PIC X(56).
004000           05  RESV-END-CCYY               PIC 9(04).
004100           05  RESV-END-MM                 PIC 9(02).
004200           05  RESV-END-DD                 PIC 9(02).
004300           05  FILLER                      PIC X(91).
