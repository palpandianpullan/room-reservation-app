000100*    WSCASE01.CBL
000200*    WORKING-STORAGE -- CASE-CONVERSION ALPHABETS.
000300*    USED WITH INSPECT ... CONVERTING TO FORCE FREE-TEXT FIELDS
000400*    (CUSTOMER NAME, ROOM NUMBER) TO UPPER CASE BEFORE THEY GO
000500*    ON THE MASTER, THE SAME AS EVERY OTHER PROGRAM IN THIS SHOP.
000600       01  LOWER-ALPHA                     PIC X(26)
000700               VALUE "abcdefghijklmnopqrstuvwxyz".
000800       01  UPPER-ALPHA                     PIC X(26)
000900               VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
