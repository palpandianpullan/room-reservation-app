000100*    SLRESSRT.CBL
000200*    FILE-CONTROL ENTRY -- WORK SORT FILE USED TO MERGE THE OLD
000300*    RESERVATION MASTER WITH THE RESERVATIONS CONFIRMED ON THIS
000400*    RUN, BACK INTO RESERVATION-ID SEQUENCE FOR THE NEW MASTER.
000500       SELECT RESV-SORT-FILE
000600           ASSIGN TO "RESVSORT.TMP".
