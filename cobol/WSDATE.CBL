000100*    WSDATE.CBL
000200*    WORKING-STORAGE -- TODAY'S DATE AND THE CUMULATIVE-DAYS-
000300*    PER-MONTH TABLE USED BY PLDAYS.CBL TO TURN A CCYYMMDD DATE
000400*    INTO A SERIAL DAY NUMBER (NO INDEXED DATE ROUTINES ON THIS
000500*    BOX, SO WE ROLL OUR OWN, AS ALWAYS).
000600       01  WS-DAY-AND-TIME-RIGHT-NOW.
000700           05  WS-DAY-TODAY                PIC 9(8).
000800           05  FILLER                      PIC X(13).
000900
001000       01  WS-TODAY-BROKEN-DOWN REDEFINES WS-DAY-AND-TIME-RIGHT-NOW.
001100           05  WS-TODAY-CCYY               PIC 9(4).
001200           05  WS-TODAY-MM                 PIC 9(2).
001300           05  WS-TODAY-DD                 PIC 9(2).
001400           05  FILLER                      PIC X(13).
001500
001600*    CUMULATIVE DAYS BEFORE THE 1ST OF EACH MONTH, NON-LEAP YEAR.
001700       01  WS-CUM-DAYS-VALUES.
001800           05  FILLER                      PIC 9(3) VALUE 000.
001900           05  FILLER                      PIC 9(3) VALUE 031.
002000           05  FILLER                      PIC 9(3) VALUE 059.
002100           05  FILLER                      PIC 9(3) VALUE 090.
002200           05  FILLER                      PIC 9(3) VALUE 120.
002300           05  FILLER                      PIC 9(3) VALUE 151.
002400           05  FILLER                      PIC 9(3) VALUE 181.
002500           05  FILLER                      PIC 9(3) VALUE 212.
002600           05  FILLER                      PIC 9(3) VALUE 243.
002700           05  FILLER                      PIC 9(3) VALUE 273.
002800           05  FILLER                      PIC 9(3) VALUE 304.
002900           05  FILLER                      PIC 9(3) VALUE 334.
003000
003100       01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-VALUES.
003200           05  WS-CUM-DAYS OCCURS 12 TIMES
003300                                        PIC 9(3).
003400
003500       77  WS-DAYS-SERIAL-YEARS-W        PIC S9(9) COMP.
003600       77  WS-DAYS-LEAP-ADJUSTMENT       PIC S9(4) COMP.
003700
003800*    INTERFACE TO PLDAYS.CBL -- CONVERT-DATE-TO-SERIAL PARAGRAPH.
003900       77  PL-DAYS-DATE-IN               PIC 9(8).
004000       77  PL-DAYS-SERIAL-OUT            PIC S9(9) COMP.
004100       77  PL-DAYS-WORK-CCYY             PIC 9(4).
004200       77  PL-DAYS-WORK-MM               PIC 9(2).
004300       77  PL-DAYS-WORK-DD               PIC 9(2).
004400       77  PL-DAYS-PRIOR-YEAR            PIC S9(9) COMP.
004500       77  PL-DAYS-IS-LEAP-YEAR          PIC X.
004600           88  PL-DAYS-LEAP-YEAR         VALUE "Y".
