000100*    CANCEL-UNPAID-RESERVATIONS.COB
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. cancel-unpaid-reservations.
000400 AUTHOR. L HOWARD.
000500 INSTALLATION. HOTEL SYSTEMS GROUP - RESERVATIONS.
000600 DATE-WRITTEN. 05/20/1991.
000700 DATE-COMPILED.
000800 SECURITY.  THIS LISTING IS COMPANY CONFIDENTIAL.  UNAUTHORIZED
000900     DISCLOSURE IS PROHIBITED BY COMPANY POLICY 14-A.
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    052091 LKH  ORIGINAL PROGRAM FOR REQUEST #8803.  DAILY 2 AM
001400*                SWEEP -- CANCELS ANY BANK-TRANSFER RESERVATION
001500*                STARTING INSIDE THE 2-DAY WINDOW THAT HAS NOT
001600*                BEEN PAID IN FULL, AND PRINTS THE SUMMARY REPORT.
001700*    080893 LKH  CUTOFF WINDOW WAS COMPARING ON THE WRONG SIDE --
001800*                CHANGED TO STRICTLY-BEFORE TODAY+2 PER REVENUE
001900*                MGMT.  TICKET 3960.
002000*    120898 DWT  Y2K REMED -- DATES ALREADY FULL CCYYMMDD,   CR1998114
002100*                NO LAYOUT CHANGE.  LOGGED FOR Y2K BINDER.
002200*    030600 DWT  Y2K SIGN-OFF RETEST, NO CODE CHANGE.        CR1998114
002300*    041505 PEN  ADDED OUTSTANDING-BALANCE COLUMN TO THE DETAIL
002400*                LINE PER FINANCE REQUEST 05-02.
002500*    092609 PEN  RECORDS ALREADY PAID IN FULL ARE LEFT ALONE EVEN
002600*                IF STILL FLAGGED PENDING (SHOULD NOT HAPPEN, BUT
002700*                DEFENSIVE PER TICKET 7145).
002800*    040124 PEN  PERFORM STATEMENTS NOW CARRY THEIR THRU RANGE
002900*                EXPLICITLY, AND PARAGRAPH COMMENTARY EXPANDED, PER
003000*                SHOP STANDARDS REVIEW.  TICKET 9117.
003100*    041524 PEN  ADDED COMMENTARY TO THE WORKING-STORAGE AND FILE
003200*                SECTIONS DESCRIBING WHY EACH FIELD EXISTS AND WHO
003300*                SETS IT, SO THE NEXT PROGRAMMER DOES NOT HAVE TO
003400*                TRACE THE WHOLE PROGRAM TO FIND OUT.  NO LOGIC
003500*                CHANGE.  SHOP STANDARDS REVIEW, TICKET 9117.
003600*
003700*    THIS IS THE NIGHTLY 2 AM SWEEP THAT WRITES OFF ANY BANK-TRANSFER
003800*    RESERVATION THAT HAS NOT CLEARED PAYMENT WITH ONLY TWO DAYS LEFT
003900*    BEFORE THE GUEST IS DUE TO ARRIVE.  CREDIT-CARD RESERVATIONS ARE
004000*    NOT IN SCOPE HERE -- THOSE ARE EITHER CONFIRMED OR REJECTED
004100*    OUTRIGHT AT BOOKING TIME AND NEVER SIT IN PENDING-PAYMENT STATUS.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400*    NO UPSI SWITCHES OR CLASS TESTS NEEDED BY THIS PROGRAM -- ONLY
004500*    THE PRINTER CARRIAGE CONTROL IS DECLARED BELOW.
004600 SPECIAL-NAMES.
004700*    TOP-OF-FORM TRIGGERS THE PRINTER'S CHANNEL-1 SKIP-TO-TOP-OF-
004800*    PAGE WIRE, USED BY 2500-PRINT-HEADINGS BELOW.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300*    RESERVATION MASTER, READ IN FULL AT STARTUP INTO THE WSRESTAB
005400*    TABLE; NEW-MASTER IS THE OUTPUT COPY WRITTEN BACK AT END OF RUN
005500*    ONCE CANCELLATIONS HAVE BEEN APPLIED TO THE IN-MEMORY TABLE.
005600     COPY "SLRESV.CBL".
005700     COPY "SLNEWRES.CBL".
005800
005900*    PRINTED REPORT OF EVERY RESERVATION CANCELLED THIS RUN, FOR THE
006000*    REVENUE MANAGEMENT GROUP'S MORNING REVIEW.
006100     SELECT CANCELLATION-REPORT-FILE
006200         ASSIGN TO "CANCRPT"
006300         ORGANIZATION IS LINE SEQUENTIAL.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800*    MASTER AND NEW-MASTER SHARE THE SAME RECORD LAYOUT COPYBOOKS
006900*    USED BY THE OTHER TWO PROGRAMS IN THE SUITE.
007000*    FDRESV.CBL -- THE EXISTING MASTER, READ ONCE AT STARTUP.
007100     COPY "FDRESV.CBL".
007200*    FDNEWRES.CBL -- THE OUTPUT COPY, WRITTEN AT END OF RUN.
007300     COPY "FDNEWRES.CBL".
007400
007500*    THE CANCELLATION REPORT IS A PLAIN PRINT FILE -- ALL LAYOUT
007600*    WORK IS DONE IN WORKING-STORAGE AND MOVED TO THIS RECORD JUST
007700*    BEFORE EACH WRITE.
007800     FD  CANCELLATION-REPORT-FILE
007900         LABEL RECORDS ARE OMITTED.
008000*    80-BYTE PRINT LINE -- ONE RECORD DESCRIPTION SERVES THE TITLE,
008100*    THE HEADINGS, EVERY DETAIL LINE, AND THE FOOTER, EACH MOVED IN
008200*    TURN BY THE PARAGRAPHS BELOW.
008300     01  CANCEL-PRINT-RECORD        PIC X(80).
008400
008500 WORKING-STORAGE SECTION.
008600
008700*    DATE-SERIAL WORK AREA AND THE IN-MEMORY RESERVATION TABLE ARE
008800*    SHARED COPYBOOKS WITH THE OTHER TWO PROGRAMS IN THE SUITE.
008900     COPY "WSDATE.CBL".
009000     COPY "WSRESTAB.CBL".
009100
009200*    REPORT TITLE AND COLUMN HEADINGS -- LAID OUT TO LINE UP UNDER
009300*    THE DETAIL LINE BELOW.
009400     01  CANCEL-TITLE.
009500*        LEFT MARGIN PAD PUSHES THE TITLE TEXT TO CENTER OF THE PAGE.
009600         05  FILLER    PIC X(25) VALUE SPACES.
009700         05  FILLER    PIC X(28) VALUE "CANCELLATION REPORT".
009800         05  FILLER    PIC X(22) VALUE SPACES.
009900         05  FILLER    PIC X(05) VALUE "PAGE:".
010000
010100     01  CANCEL-HEADING-1.
010200*        COLUMN HEADINGS.  "RES ID" LINES UP OVER CD-RESERVATION-ID
010300*        AND "TOTAL AMT   RECEIVED   OUTS" LINES UP OVER THE THREE
010400*        MONEY FIELDS BELOW -- KEEP THE SPACING IN STEP WITH ANY
010500*        CHANGE TO CANCEL-DETAIL-LINE'S FILLER WIDTHS.
010600         05  FILLER    PIC X(08) VALUE "RES ID".
010700         05  FILLER    PIC X(02) VALUE SPACES.
010800         05  FILLER    PIC X(30) VALUE "CUSTOMER NAME".
010900         05  FILLER    PIC X(02) VALUE SPACES.
011000         05  FILLER    PIC X(38) VALUE "TOTAL AMT   RECEIVED   OUTS".
011100
011200*    ONE LINE PER CANCELLED RESERVATION.  OUTSTANDING-AMOUNT ADDED
011300*    PER CHANGE LOG 041505 SO FINANCE CAN SEE THE WRITE-OFF AMOUNT
011400*    WITHOUT HAVING TO SUBTRACT RECEIVED FROM TOTAL BY HAND.
011500     01  CANCEL-DETAIL-LINE.
011600*        RESERVATION-ID AS KEYED AT BOOKING TIME -- NEVER REFORMATTED.
011700         05  CD-RESERVATION-ID      PIC X(08).
011800         05  FILLER                 PIC X(02) VALUE SPACES.
011900*        CUSTOMER NAME, ALREADY UPPERCASED BY CONFIRM-RESERVATIONS.
012000         05  CD-CUSTOMER-NAME       PIC X(30).
012100         05  FILLER                 PIC X(02) VALUE SPACES.
012200*        ORIGINAL QUOTED PRICE FOR THE STAY.
012300         05  CD-TOTAL-AMOUNT        PIC ZZZ,ZZZ,ZZ9.99-.
012400         05  FILLER                 PIC X(01) VALUE SPACES.
012500*        WHATEVER PORTION OF THE BANK TRANSFER DID ARRIVE, IF ANY.
012600         05  CD-AMOUNT-RECEIVED     PIC ZZZ,ZZZ,ZZ9.99-.
012700         05  FILLER                 PIC X(01) VALUE SPACES.
012800*        TOTAL-AMOUNT MINUS AMOUNT-RECEIVED -- THE AMOUNT WRITTEN OFF.
012900         05  CD-OUTSTANDING-AMOUNT  PIC ZZZ,ZZZ,ZZ9.99-.
013000
013100*    CONTROL-TOTAL LINE PRINTED AT THE FOOT OF THE REPORT.
013200     01  CANCEL-TOTAL-LINE.
013300         05  FILLER                 PIC X(23) VALUE
013400                 "RESERVATIONS CANCELLED:".
013500*        COUNT OF RESERVATIONS CANCELLED THIS RUN.
013600         05  CT-CANCEL-COUNT        PIC ZZZ,ZZ9.
013700         05  FILLER                 PIC X(04) VALUE SPACES.
013800         05  FILLER                 PIC X(30) VALUE
013900                 "TOTAL OUTSTANDING WRITTEN OFF:".
014000*        SUM OF EVERY WRITE-OFF AMOUNT ACROSS THE WHOLE RUN.
014100         05  CT-OUTSTANDING-TOTAL   PIC ZZZ,ZZZ,ZZ9.99-.
014200
014300*    SERIAL-DAY WORK FIELDS USED TO COMPARE A RESERVATION'S START
014400*    DATE AGAINST TODAY'S DATE PLUS THE 2-DAY CUTOFF WINDOW.
014500*    TODAY, CONVERTED ONCE AT STARTUP BY 1000-MAINLINE.
014600     77  W-TODAY-SERIAL              PIC S9(9) COMP.
014700*    TODAY PLUS 2 -- COMPUTED ONCE, COMPARED AGAINST EVERY ENTRY'S
014800*    START-SERIAL BELOW IN 2000-EXAMINE-ONE-RESERVATION.
014900     77  W-CUTOFF-SERIAL             PIC S9(9) COMP.
015000*    RECOMPUTED FOR EACH TABLE ENTRY EXAMINED -- NOT CARRIED
015100*    FORWARD BETWEEN ENTRIES.
015200     77  W-START-SERIAL              PIC S9(9) COMP.
015300
015400*    RUN CONTROL TOTALS.  OUTSTANDING-AMOUNT IS RECOMPUTED FOR EACH
015500*    CANCELLATION; THE OTHER TWO ACCUMULATE ACROSS THE WHOLE RUN FOR
015600*    THE FOOTER LINE PRINTED BY 3000-PRINT-CONTROL-TOTALS.
015700*    WRITE-OFF AMOUNT FOR THE ONE ENTRY CURRENTLY BEING CANCELLED --
015800*    SET BY 2400-CANCEL-THE-RESERVATION, CONSUMED IMMEDIATELY BY
015900*    2600-WRITE-CANCELLATION-LINE.  NOT AN ACCUMULATOR.
016000     77  W-OUTSTANDING-AMOUNT        PIC S9(9)V99.
016100*    COUNT OF RESERVATIONS CANCELLED THIS RUN -- PRINTED ON THE
016200*    FOOTER LINE BY 3000-PRINT-CONTROL-TOTALS.
016300     77  W-CANCEL-COUNT              PIC S9(7) COMP VALUE 0.
016400*    RUNNING SUM OF EVERY W-OUTSTANDING-AMOUNT POSTED THIS RUN --
016500*    ALSO PRINTED ON THE FOOTER LINE.
016600     77  W-OUTSTANDING-TOTAL         PIC S9(9)V99 VALUE 0.
016700
016800 PROCEDURE DIVISION.
016900
017000 1000-MAINLINE.
017100*    LOADS THE RESERVATION MASTER INTO MEMORY, COMPUTES TODAY'S
017200*    SERIAL DATE AND THE 2-DAY CUTOFF, THEN WALKS THE TABLE ONCE
017300*    EXAMINING EVERY RESERVATION FOR THE CANCELLATION RULE.  AT END
017400*    OF RUN THE TABLE (WITH ANY CANCELLATIONS APPLIED IN PLACE) IS
017500*    REWRITTEN TO THE NEW MASTER FILE FOR TOMORROW NIGHT'S RUN.
017600
017700*    TABLE LOAD MUST COME FIRST -- EVERY SUBSEQUENT STEP WORKS OFF
017800*    THE IN-MEMORY COPY, NOT THE MASTER FILE DIRECTLY.
017900     PERFORM 8500-LOAD-RESERVATION-TABLE THRU 8500-EXIT.
018000
018100*    REPORT FILE OPENED FOR OUTPUT ONLY -- THIS RUN NEVER READS IT
018200*    BACK; IT IS FOR THE REVENUE MANAGEMENT GROUP'S MORNING REVIEW.
018300     OPEN OUTPUT CANCELLATION-REPORT-FILE.
018400
018500*    TODAY'S DATE COMES FROM THE SYSTEM CLOCK, NOT A PARAMETER CARD
018600*    -- THIS IS A NIGHTLY SWEEP, NOT A RERUNNABLE AS-OF REPORT.
018700     MOVE FUNCTION CURRENT-DATE TO WS-DAY-AND-TIME-RIGHT-NOW.
018800*    WS-DAY-TODAY IS THE CCYYMMDD SLICE OF THE 21-BYTE CURRENT-DATE
018900*    RESULT -- SEE WSDATE.CBL FOR THE FULL REDEFINES.
019000     MOVE WS-DAY-TODAY TO PL-DAYS-DATE-IN.
019100     PERFORM 8000-CONVERT-DATE-TO-SERIAL THRU 8000-EXIT.
019200     MOVE PL-DAYS-SERIAL-OUT TO W-TODAY-SERIAL.
019300*    CUTOFF IS TODAY PLUS 2 -- A STAY STARTING ON OR AFTER THIS DAY
019400*    STILL HAS TIME FOR THE BANK TRANSFER TO CLEAR AND IS LEFT ALONE.
019500     COMPUTE W-CUTOFF-SERIAL = W-TODAY-SERIAL + 2.
019600
019700*    HEADINGS PRINT ONCE, BEFORE THE FIRST DETAIL LINE -- NOT
019800*    REPEATED PER PAGE, SINCE THIS REPORT NEVER RUNS MORE THAN A
019900*    PAGE OR TWO.
020000     PERFORM 2500-PRINT-HEADINGS THRU 2500-EXIT.
020100
020200*    WALK THE TABLE ONCE, OLDEST RESERVATION-ID FIRST, SINCE THE
020300*    TABLE IS LOADED IN MASTER-FILE (KEY) ORDER.
020400     SET RTAB-NDX TO 1.
020500     PERFORM 2000-EXAMINE-ONE-RESERVATION THRU 2000-EXIT
020600             VARYING RTAB-NDX FROM 1 BY 1
020700             UNTIL RTAB-NDX > RTAB-ENTRY-COUNT.
020800
020900     PERFORM 3000-PRINT-CONTROL-TOTALS THRU 3000-EXIT.
021000
021100*    REPORT IS COMPLETE AND CLOSED BEFORE THE NEW MASTER IS EVEN
021200*    OPENED -- THE TWO OUTPUT FILES NEVER OVERLAP.
021300     CLOSE CANCELLATION-REPORT-FILE.
021400
021500*    REWRITE COMES LAST SO EVERY CANCELLATION FLAGGED DURING THE
021600*    WALK ABOVE IS REFLECTED ON THE NEW MASTER.
021700     PERFORM 7000-REWRITE-TABLE-TO-NEW-MASTER THRU 7000-EXIT.
021800
021900*    NORMAL END OF RUN -- THE CALLING DRIVER (ROOM-RESERVATION-
022000*    BATCH) PICKS UP WHATEVER RETURN-CODE IS CURRENT, WHICH IS
022100*    WHY NOTHING IS SET HERE; THIS STEP NEVER FAILS PARTWAY.
022200     EXIT PROGRAM.
022300     STOP RUN.
022400*    ----------------------------------------------------------
022500
022600 2000-EXAMINE-ONE-RESERVATION.
022700*    APPLIES THE CANCELLATION RULE TO ONE TABLE ENTRY.  A
022800*    RESERVATION IS CANCELLED ONLY WHEN ALL THREE CONDITIONS HOLD:
022900*    (1) IT IS STILL WAITING ON PAYMENT, (2) THE MODE OF PAYMENT IS
023000*    BANK-TRANSFER (CREDIT-CARD NEVER SITS IN PENDING STATUS, SO IT
023100*    CANNOT REACH HERE), AND (3) THE STAY STARTS BEFORE THE 2-DAY
023200*    CUTOFF.  PER CHANGE LOG 092609, A RECORD THAT IS ALREADY PAID
023300*    IN FULL IS LEFT ALONE EVEN IF SOMEHOW STILL FLAGGED PENDING.
023400
023500*    CONDITIONS (1) AND (2) FIRST -- CHEAPEST TESTS, NO DATE
023600*    CONVERSION NEEDED UNLESS BOTH ARE TRUE.
023700     IF RTAB-PENDING-PAYMENT(RTAB-NDX)
023800        AND RTAB-MODE-OF-PAYMENT(RTAB-NDX) = "BANK_TRANSFER"
023900*       CONDITION (3) -- CONVERT THE STAY'S START DATE TO SERIAL
024000*       AND COMPARE AGAINST THE CUTOFF COMPUTED IN 1000-MAINLINE.
024100*       ONE CALL TO THE DATE-SERIAL PARAGRAPH LIBRARY PER ENTRY
024200*       EXAMINED -- THE RESULT IS NOT CARRIED FORWARD BETWEEN ONE
024300*       TABLE ENTRY AND THE NEXT.
024400        MOVE RTAB-START-DATE(RTAB-NDX) TO PL-DAYS-DATE-IN
024500        PERFORM 8000-CONVERT-DATE-TO-SERIAL THRU 8000-EXIT
024600        MOVE PL-DAYS-SERIAL-OUT TO W-START-SERIAL
024700        IF W-START-SERIAL < W-CUTOFF-SERIAL
024800*          BELT-AND-SUSPENDERS CHECK PER CHANGE LOG 092609 -- SKIP
024900*          A RECORD THAT HAS ALREADY BEEN PAID IN FULL.
025000           IF RTAB-AMOUNT-RECEIVED(RTAB-NDX)
025100                          < RTAB-TOTAL-AMOUNT(RTAB-NDX)
025200              PERFORM 2400-CANCEL-THE-RESERVATION THRU 2400-EXIT.
025300
025400 2000-EXIT.
025500     EXIT.
025600*    ----------------------------------------------------------
025700
025800 2400-CANCEL-THE-RESERVATION.
025900*    FLIPS THE TABLE ENTRY TO CANCELLED, ACCUMULATES THE WRITE-OFF
026000*    AMOUNT INTO THE RUN'S CONTROL TOTALS, AND PRINTS THE DETAIL
026100*    LINE.  THE TABLE ENTRY ITSELF IS UPDATED IN PLACE -- IT IS
026200*    PICKED UP BY 7000-REWRITE-TABLE-TO-NEW-MASTER AT END OF RUN.
026300
026400*    THE IN-MEMORY ENTRY IS UPDATED DIRECTLY -- THERE IS NO SEPARATE
026500*    "CANCELLED RECORD" FILE, JUST THIS STATUS FLAG ON THE MASTER.
026600*    "CANCELLED" IS A FULL WORD, NOT A ONE-BYTE CODE, BECAUSE
026700*    NEWR-STATUS IS SHARED WITH CONFIRM-RESERVATIONS' "CONFIRMED"
026800*    AND "PENDING_PAYMENT" VALUES ON THE SAME FIELD.
026900     MOVE "CANCELLED" TO RTAB-STATUS(RTAB-NDX).
027000
027100*    WRITE-OFF AMOUNT IS WHATEVER PORTION OF THE QUOTED TOTAL NEVER
027200*    ARRIVED.
027300     COMPUTE W-OUTSTANDING-AMOUNT = RTAB-TOTAL-AMOUNT(RTAB-NDX)
027400             - RTAB-AMOUNT-RECEIVED(RTAB-NDX).
027500
027600*    BOTH COUNTERS FEED 3000-PRINT-CONTROL-TOTALS AT END OF RUN.
027700     ADD 1 TO W-CANCEL-COUNT.
027800     ADD W-OUTSTANDING-AMOUNT TO W-OUTSTANDING-TOTAL.
027900
028000*    DETAIL LINE PRINTS LAST, AFTER THE TABLE AND THE CONTROL
028100*    TOTALS ARE BOTH ALREADY UPDATED, SO THE LINE AND THE FOOTER
028200*    ARE GUARANTEED TO AGREE.
028300     PERFORM 2600-WRITE-CANCELLATION-LINE THRU 2600-EXIT.
028400
028500 2400-EXIT.
028600     EXIT.
028700*    ----------------------------------------------------------
028800
028900 2500-PRINT-HEADINGS.
029000*    STARTS A NEW PAGE AND WRITES THE REPORT TITLE AND COLUMN
029100*    HEADINGS.  THIS REPORT NEVER RUNS LONG ENOUGH TO NEED A
029200*    PAGE-BREAK ROUTINE -- ONE HEADING GROUP COVERS THE WHOLE RUN.
029300
029400*    BLANK LINE FIRST TO ADVANCE THE FORM, THEN TITLE, THEN COLUMN
029500*    HEADINGS -- EACH MOVED INTO THE ONE PRINT RECORD IN TURN
029600*    BECAUSE THE FILE HAS ONLY ONE 01-LEVEL RECORD DESCRIPTION.
029700*    BLANK RECORD WRITTEN FIRST WITH THE PAGE-ADVANCE CLAUSE SO THE
029800*    TITLE ITSELF NEVER CARRIES THE SKIP-TO-TOP-OF-FORM BEHAVIOR.
029900     MOVE SPACES TO CANCEL-PRINT-RECORD.
030000     WRITE CANCEL-PRINT-RECORD BEFORE ADVANCING PAGE.
030100     MOVE CANCEL-TITLE TO CANCEL-PRINT-RECORD.
030200     WRITE CANCEL-PRINT-RECORD BEFORE ADVANCING 2.
030300*    COLUMN HEADINGS FOLLOW THE TITLE WITH ONE BLANK LINE BETWEEN.
030400     MOVE CANCEL-HEADING-1 TO CANCEL-PRINT-RECORD.
030500     WRITE CANCEL-PRINT-RECORD BEFORE ADVANCING 2.
030600
030700 2500-EXIT.
030800     EXIT.
030900*    ----------------------------------------------------------
031000
031100 2600-WRITE-CANCELLATION-LINE.
031200*    MOVES THE CANCELLED ENTRY'S FIELDS INTO THE DETAIL LINE AND
031300*    WRITES IT.  W-OUTSTANDING-AMOUNT WAS SET BY THE CALLER JUST
031400*    BEFORE THIS PARAGRAPH WAS PERFORMED.
031500
031600*    KEY AND NAME FIRST, THEN THE THREE MONEY COLUMNS IN THE SAME
031700*    LEFT-TO-RIGHT ORDER THEY PRINT ON THE DETAIL LINE.
031800     MOVE RTAB-RESERVATION-ID(RTAB-NDX) TO CD-RESERVATION-ID.
031900     MOVE RTAB-CUSTOMER-NAME(RTAB-NDX)  TO CD-CUSTOMER-NAME.
032000     MOVE RTAB-TOTAL-AMOUNT(RTAB-NDX)   TO CD-TOTAL-AMOUNT.
032100     MOVE RTAB-AMOUNT-RECEIVED(RTAB-NDX) TO CD-AMOUNT-RECEIVED.
032200     MOVE W-OUTSTANDING-AMOUNT          TO CD-OUTSTANDING-AMOUNT.
032300
032400*    ONE DETAIL LINE PER CALL -- THIS PARAGRAPH IS PERFORMED ONCE
032500*    FOR EACH RESERVATION CANCELLED, NEVER FOR A WHOLE BATCH AT
032600*    ONCE.
032700     MOVE CANCEL-DETAIL-LINE TO CANCEL-PRINT-RECORD.
032800     WRITE CANCEL-PRINT-RECORD BEFORE ADVANCING 1.
032900
033000 2600-EXIT.
033100     EXIT.
033200*    ----------------------------------------------------------
033300
033400 3000-PRINT-CONTROL-TOTALS.
033500*    PRINTS THE COUNT OF RESERVATIONS CANCELLED AND THE TOTAL
033600*    OUTSTANDING BALANCE WRITTEN OFF THIS RUN, FOR THE REVENUE
033700*    MANAGEMENT GROUP TO RECONCILE AGAINST THE DETAIL LINES ABOVE.
033800
033900*    BOTH TOTALS WERE ACCUMULATED ACROSS THE FULL TABLE WALK IN
034000*    2400-CANCEL-THE-RESERVATION -- NOTHING IS RECOMPUTED HERE.
034100     MOVE W-CANCEL-COUNT TO CT-CANCEL-COUNT.
034200     MOVE W-OUTSTANDING-TOTAL TO CT-OUTSTANDING-TOTAL.
034300
034400*    BLANK LINE SEPARATES THE FOOTER FROM THE LAST DETAIL LINE SO
034500*    THE TWO COUNTS ARE NOT MISTAKEN FOR ANOTHER RESERVATION ROW.
034600     MOVE SPACES TO CANCEL-PRINT-RECORD.
034700     WRITE CANCEL-PRINT-RECORD BEFORE ADVANCING 2.
034800     MOVE CANCEL-TOTAL-LINE TO CANCEL-PRINT-RECORD.
034900     WRITE CANCEL-PRINT-RECORD BEFORE ADVANCING 1.
035000
035100 3000-EXIT.
035200     EXIT.
035300*    ----------------------------------------------------------
035400
035500 7000-REWRITE-TABLE-TO-NEW-MASTER.
035600*    WRITES THE IN-MEMORY TABLE BACK OUT TO A NEW RESERVATION
035700*    MASTER FILE, CARRYING FORWARD ANY CANCELLATIONS APPLIED ABOVE.
035800*    THE TABLE IS ALREADY IN ASCENDING RESERVATION-ID ORDER, SO THE
035900*    NEW MASTER COMES OUT IN THE SAME KEY SEQUENCE AS THE ORIGINAL.
036000
036100*    OUTPUT ONLY -- THIS RUN NEVER REOPENS THE NEW MASTER FOR
036200*    INPUT; TOMORROW NIGHT'S RUN IS WHAT READS IT BACK.
036300     OPEN OUTPUT NEW-MASTER-FILE.
036400
036500*    WALK THE WHOLE TABLE, NOT JUST THE ENTRIES CANCELLED THIS RUN
036600*    -- EVERY RESERVATION, CANCELLED OR NOT, MUST APPEAR ON THE NEW
036700*    MASTER.
036800     SET RTAB-NDX TO 1.
036900     PERFORM 7100-WRITE-ONE-TABLE-ENTRY THRU 7100-EXIT
037000             VARYING RTAB-NDX FROM 1 BY 1
037100             UNTIL RTAB-NDX > RTAB-ENTRY-COUNT.
037200
037300*    CLOSE IS WHAT ACTUALLY FLUSHES THE LAST BLOCK TO DISK ON MOST
037400*    SEQUENTIAL ACCESS METHODS -- DO NOT MOVE THIS AHEAD OF THE
037500*    PERFORM ABOVE.
037600     CLOSE NEW-MASTER-FILE.
037700
037800 7000-EXIT.
037900     EXIT.
038000*    ----------------------------------------------------------
038100
038200 7100-WRITE-ONE-TABLE-ENTRY.
038300*    MOVES ONE TABLE ENTRY OUT TO THE NEW-MASTER RECORD LAYOUT AND
038400*    WRITES IT.  FIELD-BY-FIELD, NOT GROUP MOVE, BECAUSE THE TABLE
038500*    ENTRY AND THE MASTER RECORD DO NOT SHARE IDENTICAL FILLER.
038600
038700*    KEY AND DESCRIPTIVE FIELDS -- UNCHANGED BY THIS PROGRAM.
038800     MOVE RTAB-RESERVATION-ID(RTAB-NDX)    TO NEWR-RESERVATION-ID.
038900     MOVE RTAB-CUSTOMER-NAME(RTAB-NDX)     TO NEWR-CUSTOMER-NAME.
039000     MOVE RTAB-ROOM-NUMBER(RTAB-NDX)       TO NEWR-ROOM-NUMBER.
039100     MOVE RTAB-START-DATE(RTAB-NDX)        TO NEWR-START-DATE.
039200     MOVE RTAB-END-DATE(RTAB-NDX)          TO NEWR-END-DATE.
039300     MOVE RTAB-ROOM-SEGMENT(RTAB-NDX)      TO NEWR-ROOM-SEGMENT.
039400     MOVE RTAB-MODE-OF-PAYMENT(RTAB-NDX)   TO NEWR-MODE-OF-PAYMENT.
039500     MOVE RTAB-PAYMENT-REFERENCE(RTAB-NDX) TO NEWR-PAYMENT-REFERENCE.
039600*    STATUS AND AMOUNT-RECEIVED ARE THE TWO FIELDS THIS PROGRAM MAY
039700*    HAVE CHANGED, IN 2400-CANCEL-THE-RESERVATION ABOVE.
039800     MOVE RTAB-STATUS(RTAB-NDX)            TO NEWR-STATUS.
039900*    TOTAL-AMOUNT NEVER CHANGES ONCE QUOTED AT BOOKING TIME.
040000     MOVE RTAB-TOTAL-AMOUNT(RTAB-NDX)      TO NEWR-TOTAL-AMOUNT.
040100     MOVE RTAB-AMOUNT-RECEIVED(RTAB-NDX)   TO NEWR-AMOUNT-RECEIVED.
040200
040300*    ONE RECORD OUT PER TABLE ENTRY -- SEQUENTIAL WRITE, NO KEYS.
040400     WRITE NEWR-RECORD.
040500
040600 7100-EXIT.
040700     EXIT.
040800*    ----------------------------------------------------------
040900
041000*    PARAGRAPH LIBRARIES SHARED WITH THE OTHER TWO PROGRAMS IN THE
041100*    SUITE -- DATE-SERIAL CONVERSION AND THE RESERVATION-TABLE LOAD.
041200*    COPIED IN, NOT CALLED, SO THEY RUN IN THIS PROGRAM'S OWN
041300*    WORKING-STORAGE AND RETURN VIA PERFORM, NOT CALL/EXIT PROGRAM.
041400     COPY "PLDAYS.CBL".
041500     COPY "PL-LOAD-RESERVATION-TABLE.CBL".
