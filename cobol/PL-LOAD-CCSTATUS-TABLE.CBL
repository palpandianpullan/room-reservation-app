000100*    PL-LOAD-CCSTATUS-TABLE.CBL
000200*    PARAGRAPH LIBRARY -- READ THE CREDIT-CARD-STATUS-FILE INTO
000300*    THE WSCCSTAT TABLE ONE TIME AT THE START OF THE RUN.
000400*    STANDS IN FOR THE CARD NETWORK'S LIVE AUTHORIZATION LOOKUP.
000500 8200-LOAD-CCSTATUS-TABLE.
000600*    ENTRY POINT -- CALLED ONCE AT THE TOP OF THE RUN, BEFORE ANY
000700*    CREDIT-CARD PAYMENT IS VERIFIED.  SAME PRIME-THEN-LOOP SHAPE
000800*    AS 8500-LOAD-RESERVATION-TABLE ABOVE IT.
000900
001000     OPEN INPUT CREDIT-CARD-STATUS-FILE.
001100
001200     PERFORM 8210-READ-CCSTATUS-NEXT-RECORD THRU 8210-EXIT.
001300
001400     PERFORM 8220-ADD-ONE-CCSTATUS-ENTRY THRU 8220-EXIT
001500             UNTIL CCST-AT-END-OF-FILE
001600                OR CCST-TABLE-COUNT >= 500.
001700
001800     CLOSE CREDIT-CARD-STATUS-FILE.
001900
002000 8200-EXIT.
002100     EXIT.
002200*    ----------------------------------------------------------
002300
002400 8210-READ-CCSTATUS-NEXT-RECORD.
002500*    PRIMING AND SUBSEQUENT READ FOR THE LOAD LOOP ABOVE.
002600
002700     READ CREDIT-CARD-STATUS-FILE
002800        AT END MOVE "Y" TO CCST-END-OF-FILE.
002900
003000 8210-EXIT.
003100     EXIT.
003200*    ----------------------------------------------------------
003300
003400 8220-ADD-ONE-CCSTATUS-ENTRY.
003500*    MOVES ONE STATUS RECORD INTO THE NEXT WSCCSTAT ENTRY, THEN
003600*    READS AHEAD FOR THE NEXT ITERATION OF THE PERFORM ABOVE.
003700
003800     ADD 1 TO CCST-TABLE-COUNT.
003900
004000     MOVE CCST-PAYMENT-REFERENCE
004100                       TO CCST-TAB-PAYMENT-REFERENCE(CCST-TABLE-COUNT).
004200     MOVE CCST-PAYMENT-STATUS
004300                       TO CCST-TAB-PAYMENT-STATUS(CCST-TABLE-COUNT).
004400
004500     PERFORM 8210-READ-CCSTATUS-NEXT-RECORD THRU 8210-EXIT.
004600
004700 8220-EXIT.
004800     EXIT.
004900*    ----------------------------------------------------------
