000100*    PL-EXTRACT-RESERVATION-ID.CBL
000200*    PARAGRAPH LIBRARY -- PULL THE RESERVATION-ID BACK OUT OF THE
000300*    BANK'S TRANSACTION-DESCRIPTION TEXT.  THE BANK ECHOES OUR
000400*    RESERVATION-ID IN COLUMNS 12-19 OF THE DESCRIPTION WE GAVE
000500*    THE CUSTOMER AT CONFIRMATION TIME.  ANY DESCRIPTION TOO SHORT
000600*    TO HOLD THAT FIELD IS TREATED AS NOT CARRYING AN ID AT ALL.
000700*
000800*    CHANGE LOG
000900*    ----------
001000*    052091 LKH  ORIGINAL PARAGRAPH, WRITTEN FOR POST-BANK-TRANSFER-
001100*                PAYMENTS REQUEST #8803.
001200*    032624 PEN  LENGTH TEST WAS MEASURING "CHARACTERS BEFORE THE
001300*                FIRST SPACE", WHICH STOPS AT THE MANDATORY SEPARATOR
001400*                SPACE IN COLUMN 11 OF A NORMAL DESCRIPTION AND
001500*                THEREFORE FAILS THE LENGTH TEST ON EVERY CORRECTLY
001600*                FORMATTED RECORD.  REWRITTEN TO MEASURE FROM THE
001700*                TRAILING-SPACE END OF THE FIELD INSTEAD.  TICKET
001800*                9117 -- SETTLEMENTS WERE NOT BEING APPLIED.
001900 8400-EXTRACT-RESERVATION-ID.
002000*    ENTRY POINT.  CALLER HAS ALREADY MOVED THE BANK'S 30-BYTE
002100*    DESCRIPTION FIELD INTO BKTR-TRANSACTION-DESC BEFORE PERFORMING
002200*    THIS PARAGRAPH.  ON RETURN, XRID-ID-PRESENT TELLS THE CALLER
002300*    WHETHER A USABLE RESERVATION-ID WAS FOUND.
002400
002500     MOVE SPACES TO XRID-RESERVATION-ID.
002600     MOVE "N"    TO XRID-ID-PRESENT.
002700     PERFORM 8410-FIND-DESCRIPTION-LENGTH THRU 8410-EXIT.
002800
002900*    A FULLY-POPULATED DESCRIPTION IS 10-CHAR E2E ID, ONE SEPARATOR
003000*    SPACE, 8-CHAR RESERVATION-ID -- 19 MEANINGFUL BYTES MINIMUM.
003100*    A DESCRIPTION SHORTER THAN THAT CANNOT BE HOLDING OUR ID, SO IT
003200*    IS LEFT AS "NOT PRESENT" AND THE EVENT IS LATER REJECTED.
003300     IF XRID-DESC-LENGTH NOT < 19
003400        MOVE BKTR-DESC-EMBEDDED-RESV-ID TO XRID-RESERVATION-ID
003500        MOVE "Y" TO XRID-ID-PRESENT.
003600
003700 8400-EXIT.
003800     EXIT.
003900*    ----------------------------------------------------------
004000
004100 8410-FIND-DESCRIPTION-LENGTH.
004200*    MEASURES THE LENGTH OF THE MEANINGFUL TEXT IN THE 30-BYTE
004300*    DESCRIPTION FIELD BY COUNTING SPACES OFF THE RIGHT-HAND END
004400*    AND SUBTRACTING FROM 30.  DO NOT COUNT "CHARACTERS BEFORE
004500*    INITIAL SPACES" HERE -- THE SEPARATOR SPACE BETWEEN THE E2E
004600*    ID AND THE RESERVATION-ID IS PART OF EVERY WELL-FORMED
004700*    DESCRIPTION AND WOULD STOP THAT COUNT FAR TOO SOON.  SEE THE
004800*    032624 CHANGE LOG ENTRY ABOVE.
004900
005000     MOVE ZERO TO XRID-TRAILING-SPACE-COUNT.
005100     INSPECT BKTR-TRANSACTION-DESC TALLYING
005200             XRID-TRAILING-SPACE-COUNT FOR TRAILING SPACES.
005300
005400     COMPUTE XRID-DESC-LENGTH = 30 - XRID-TRAILING-SPACE-COUNT.
005500
005600 8410-EXIT.
005700     EXIT.
005800*    ----------------------------------------------------------
