000100*    PL-LOAD-RESERVATION-TABLE.CBL
000200*    PARAGRAPH LIBRARY -- READ THE RESERVATION MASTER INTO THE
000300*    WSRESTAB TABLE ONE TIME AT THE START OF THE RUN.  THE MASTER
000400*    COMES OFF DISK IN RESERVATION-ID SEQUENCE ALREADY, SO LOADING
000500*    IT STRAIGHT THROUGH LEAVES THE TABLE IN ASCENDING KEY ORDER
000600*    FOR SEARCH ALL -- NO SORT STEP NEEDED TO BUILD IT.
000700 8500-LOAD-RESERVATION-TABLE.
000800*    ENTRY POINT -- CALLED ONCE, BEFORE THE MAIN PROCESSING LOOP OF
000900*    WHICHEVER PROGRAM COPIES THIS PARAGRAPH IN.  PRIMES THE READ
001000*    AND THEN LOADS ENTRIES UNTIL END OF FILE OR THE TABLE IS FULL.
001100
001200     OPEN INPUT RESERVATION-MASTER-FILE.
001300
001400     PERFORM 8510-READ-RESERVATION-NEXT THRU 8510-EXIT.
001500
001600     PERFORM 8520-ADD-ONE-RESERVATION-ENTRY THRU 8520-EXIT
001700             UNTIL RTAB-AT-END-OF-FILE
001800                OR RTAB-ENTRY-COUNT >= 10000.
001900
002000     CLOSE RESERVATION-MASTER-FILE.
002100
002200 8500-EXIT.
002300     EXIT.
002400*    ----------------------------------------------------------
002500
002600 8510-READ-RESERVATION-NEXT.
002700*    PRIMING AND SUBSEQUENT READ FOR THE LOAD LOOP ABOVE.
002800
002900     READ RESERVATION-MASTER-FILE
003000        AT END MOVE "Y" TO RTAB-END-OF-FILE.
003100
003200 8510-EXIT.
003300     EXIT.
003400*    ----------------------------------------------------------
003500
003600 8520-ADD-ONE-RESERVATION-ENTRY.
003700*    MOVES ONE MASTER RECORD INTO THE NEXT WSRESTAB ENTRY, THEN
003800*    READS AHEAD FOR THE NEXT ITERATION OF THE PERFORM ABOVE.
003900
004000     ADD 1 TO RTAB-ENTRY-COUNT.
004100
004200     MOVE RESV-RESERVATION-ID   TO RTAB-RESERVATION-ID(RTAB-ENTRY-COUNT).
004300     MOVE RESV-CUSTOMER-NAME    TO RTAB-CUSTOMER-NAME(RTAB-ENTRY-COUNT).
004400     MOVE RESV-ROOM-NUMBER      TO RTAB-ROOM-NUMBER(RTAB-ENTRY-COUNT).
004500     MOVE RESV-START-DATE       TO RTAB-START-DATE(RTAB-ENTRY-COUNT).
004600     MOVE RESV-END-DATE         TO RTAB-END-DATE(RTAB-ENTRY-COUNT).
004700     MOVE RESV-ROOM-SEGMENT     TO RTAB-ROOM-SEGMENT(RTAB-ENTRY-COUNT).
004800     MOVE RESV-MODE-OF-PAYMENT  TO
004900                       RTAB-MODE-OF-PAYMENT(RTAB-ENTRY-COUNT).
005000     MOVE RESV-PAYMENT-REFERENCE TO
005100                       RTAB-PAYMENT-REFERENCE(RTAB-ENTRY-COUNT).
005200     MOVE RESV-STATUS           TO RTAB-STATUS(RTAB-ENTRY-COUNT).
005300     MOVE RESV-TOTAL-AMOUNT     TO RTAB-TOTAL-AMOUNT(RTAB-ENTRY-COUNT).
005400     MOVE RESV-AMOUNT-RECEIVED  TO
005500                       RTAB-AMOUNT-RECEIVED(RTAB-ENTRY-COUNT).
005600
005700     PERFORM 8510-READ-RESERVATION-NEXT THRU 8510-EXIT.
005800
005900 8520-EXIT.
006000     EXIT.
006100*    ----------------------------------------------------------
