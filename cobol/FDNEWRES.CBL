000100*    FDNEWRES.CBL
000200*    FD AND RECORD LAYOUT -- RESERVATION MASTER FILE, WRITE SIDE.
000300*    SAME SHAPE AS FDRESV.CBL'S RESV-RECORD -- KEPT AS A SEPARATE
000400*    01-LEVEL, NOT A REDEFINES, SINCE THE TWO FILES ARE OPEN AT
000500*    THE SAME TIME (OLD MASTER IN, NEW MASTER OUT).
000600       FD  NEW-MASTER-FILE
000700           LABEL RECORDS ARE STANDARD.
000800       01  NEWR-RECORD.
000900           05  NEWR-RESERVATION-ID         PIC X(08).
001000           05  NEWR-CUSTOMER-NAME          PIC X(30).
001100           05  NEWR-ROOM-NUMBER            PIC X(10).
001200           05  NEWR-START-DATE             PIC 9(08).
001300           05  NEWR-END-DATE               PIC 9(08).
001400           05  NEWR-ROOM-SEGMENT           PIC X(11).
001500           05  NEWR-MODE-OF-PAYMENT        PIC X(13).
001600           05  NEWR-PAYMENT-REFERENCE      PIC X(20).
001700           05  NEWR-STATUS                 PIC X(15).
001800               88  NEWR-PENDING-PAYMENT    VALUE "PENDING_PAYMENT".
001900               88  NEWR-CONFIRMED          VALUE "CONFIRMED".
002000               88  NEWR-CANCELLED          VALUE "CANCELLED".
002100           05  NEWR-TOTAL-AMOUNT           PIC S9(9)V99.
002200           05  NEWR-AMOUNT-RECEIVED        PIC S9(9)V99.
002300           05  FILLER                      PIC X(10).
002400
002500       01  NEWR-START-DATE-BROKEN-DOWN REDEFINES NEWR-RECORD.
002600           05  FILLER                      PIC X(48).
002700           05  NEWR-START-CCYY             PIC 9(04).
002800           05  NEWR-START-MM               PIC 9(02).
002900           05  NEWR-START-DD               PIC 9(02).
003000           05  FILLER                      PIC X(99).
003100
003200       01  NEWR-END-DATE-BROKEN-DOWN REDEFINES NEWR-RECORD.
003300           05  FILLER                      PIC X(56).
003400           05  NEWR-END-CCYY               PIC 9(04).
003500           05  NEWR-END-MM                 PIC 9(02).
003600           05  NEWR-END-DD                 PIC 9(02).
003700           05  FILLER                      PIC X(91).
