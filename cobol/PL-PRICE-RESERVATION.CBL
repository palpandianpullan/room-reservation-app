000100*    PL-PRICE-RESERVATION.CBL
000200*    PARAGRAPH LIBRARY -- LOOK UP THE DAILY RATE FOR THE GIVEN
000300*    ROOM SEGMENT (WSPRICE.CBL TABLE) AND COMPUTE TOTAL-AMOUNT.
000400*    CALLER HAS ALREADY MOVED THE SEGMENT CODE TO PRCE-SEGMENT-SOUGHT
000500*    AND THE DAY COUNT TO PRCE-DAYS-BETWEEN; RESULT COMES BACK IN
000600*    PRCE-COMPUTED-TOTAL FOR THE CALLER TO MOVE WHERE IT BELONGS.
000700 8100-COMPUTE-TOTAL-AMOUNT.
000800*    ENTRY POINT.  SCANS THE 4-ENTRY SEGMENT-RATE TABLE LOOKING FOR
000900*    AN EXACT SEGMENT MATCH.  AN UNRECOGNIZED SEGMENT CODE FALLS
001000*    BACK TO THE TABLE'S FIRST (STANDARD) RATE RATHER THAN ABENDING
001100*    THE RUN -- THE REQUEST WAS ALREADY VALIDATED UPSTREAM, SO THIS
001200*    IS A SAFETY NET, NOT THE NORMAL PATH.
001300
001400     MOVE "N" TO PRCE-RATE-FOUND.
001500     MOVE 1   TO PRCE-TABLE-INDEX.
001600
001700     PERFORM 8110-TEST-ONE-SEGMENT-ENTRY THRU 8110-EXIT
001800             VARYING PRCE-TABLE-INDEX FROM 1 BY 1
001900             UNTIL PRCE-TABLE-INDEX > 4
002000                OR PRCE-RATE-WAS-FOUND.
002100
002200     IF NOT PRCE-RATE-WAS-FOUND
002300        MOVE PRCE-PRICE-PER-DAY(1) TO WS-DAILY-RATE.
002400
002500     COMPUTE PRCE-COMPUTED-TOTAL ROUNDED =
002600             WS-DAILY-RATE * PRCE-DAYS-BETWEEN.
002700
002800 8100-EXIT.
002900     EXIT.
003000*    ----------------------------------------------------------
003100
003200 8110-TEST-ONE-SEGMENT-ENTRY.
003300*    TESTS ONE ROW OF THE SEGMENT-RATE TABLE AGAINST THE SEGMENT
003400*    CODE THE CALLER IS PRICING.
003500
003600     IF PRCE-SEGMENT-CODE(PRCE-TABLE-INDEX) = PRCE-SEGMENT-SOUGHT
003700        MOVE PRCE-PRICE-PER-DAY(PRCE-TABLE-INDEX) TO WS-DAILY-RATE
003800        MOVE "Y" TO PRCE-RATE-FOUND.
003900
004000 8110-EXIT.
004100     EXIT.
004200*    ----------------------------------------------------------
