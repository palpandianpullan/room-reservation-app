000100*    PL-VERIFY-CREDIT-CARD-PAYMENT.CBL
000200*    PARAGRAPH LIBRARY -- LOOK UP A PAYMENT-REFERENCE IN THE
000300*    CREDIT-CARD-STATUS TABLE AND DECIDE WHETHER IT VERIFIES.
000400*    CALLER MOVES THE REFERENCE SOUGHT TO CCVR-PAYMENT-REFERENCE-
000500*    SOUGHT BEFORE PERFORMING THIS PARAGRAPH.  CCVR-PAYMENT-VERIFIED
000600*    COMES BACK TRUE ONLY WHEN THE TABLE SAYS CONFIRMED; ANYTHING
000700*    ELSE, INCLUDING NOT-FOUND, COMES BACK WITH CCVR-REASON-CODE SET
000800*    SO THE CALLER CAN ROUTE THE REQUEST TO THE REJECT REPORT.
000900 8300-VERIFY-CREDIT-CARD-PAYMENT.
001000
001100     MOVE "N" TO CCVR-VERIFIED.
001200     MOVE SPACES TO CCVR-REASON-CODE.
001300     SET CCST-TABLE-NDX TO 1.
001400     SET TABLE-ENTRY-NOT-FOUND TO TRUE.
001500
001600     SEARCH CCST-TABLE-ENTRY VARYING CCST-TABLE-NDX
001700        AT END
001800           MOVE "PAYMENT_VERIFICATION_FAILED" TO CCVR-REASON-CODE
001900        WHEN CCST-TAB-PAYMENT-REFERENCE(CCST-TABLE-NDX)
002000                                       = CCVR-PAYMENT-REFERENCE-SOUGHT
002100           SET TABLE-ENTRY-FOUND TO TRUE.
002200
002300     IF TABLE-ENTRY-FOUND
002400        IF CCST-TAB-PAYMENT-STATUS(CCST-TABLE-NDX) = "CONFIRMED"
002500           MOVE "Y" TO CCVR-VERIFIED
002600        ELSE
002700           IF CCST-TAB-PAYMENT-STATUS(CCST-TABLE-NDX) = "REJECTED"
002800              MOVE "PAYMENT_REJECTED" TO CCVR-REASON-CODE
002900           ELSE
003000              MOVE "PAYMENT_VERIFICATION_FAILED" TO CCVR-REASON-CODE.
003100
003200 8300-EXIT.
003300     EXIT.
003400*    ----------------------------------------------------------
