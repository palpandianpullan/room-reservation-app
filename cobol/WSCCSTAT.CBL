000100*    WSCCSTAT.CBL
000200*    WORKING-STORAGE -- IN-MEMORY IMAGE OF THE CREDIT-CARD-STATUS
000300*    FILE, PLUS THE RESULT FIELDS FOR THE VERIFICATION LOOKUP.
000400*    LOADED ONCE AT THE START OF THE RUN BY PL-LOAD-CCSTATUS-TABLE
000500*    AND SEARCHED BY PL-VERIFY-CREDIT-CARD-PAYMENT.
000600       01  CCST-TABLE-ENTRY OCCURS 500 TIMES
000700                            INDEXED BY CCST-TABLE-NDX.
000800           05  CCST-TAB-PAYMENT-REFERENCE PIC X(20).
000900           05  CCST-TAB-PAYMENT-STATUS    PIC X(09).
001000           05  FILLER                     PIC X(05).
001100
001200       77  CCST-TABLE-COUNT               PIC S9(4) COMP VALUE 0.
001300       77  CCST-END-OF-FILE               PIC X VALUE "N".
001400           88  CCST-AT-END-OF-FILE        VALUE "Y".
001500
001600       77  CCVR-PAYMENT-REFERENCE-SOUGHT  PIC X(20).
001700       77  CCVR-VERIFIED                  PIC X.
001800           88  CCVR-PAYMENT-VERIFIED      VALUE "Y".
001900       77  CCVR-REASON-CODE               PIC X(28).
002000       77  WS-TABLE-ENTRY-FOUND           PIC X.
002100           88  TABLE-ENTRY-FOUND          VALUE "Y".
002200           88  TABLE-ENTRY-NOT-FOUND      VALUE "N".
