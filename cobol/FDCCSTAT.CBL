000100*    FDCCSTAT.CBL
000200*    FD AND RECORD LAYOUT -- CREDIT CARD STATUS FILE.
000300       FD  CREDIT-CARD-STATUS-FILE
000400           LABEL RECORDS ARE STANDARD.
000500       01  CCST-RECORD.
000600           05  CCST-PAYMENT-REFERENCE      PIC X(20).
000700           05  CCST-PAYMENT-STATUS         PIC X(09).
000800               88  CCST-STATUS-CONFIRMED   VALUE "CONFIRMED".
000900               88  CCST-STATUS-REJECTED    VALUE "REJECTED".
001000           05  FILLER                      PIC X(11).
