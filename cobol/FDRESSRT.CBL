000100*    FDRESSRT.CBL
000200*    SD AND RECORD LAYOUT -- RESERVATION SORT WORK FILE.
000300*    SAME SHAPE AS FDRESV.CBL'S RESV-RECORD.
000400       SD  RESV-SORT-FILE.
000500       01  SORT-RESV-RECORD.
000600           05  SORT-RESV-RESERVATION-ID    PIC X(08).
000700           05  SORT-RESV-CUSTOMER-NAME     PIC X(30).
000800           05  SORT-RESV-ROOM-NUMBER       PIC X(10).
000900           05  SORT-RESV-START-DATE        PIC 9(08).
001000           05  SORT-RESV-END-DATE          PIC 9(08).
001100           05  SORT-RESV-ROOM-SEGMENT      PIC X(11).
001200           05  SORT-RESV-MODE-OF-PAYMENT   PIC X(13).
001300           05  SORT-RESV-PAYMENT-REFERENCE PIC X(20).
001400           05  SORT-RESV-STATUS            PIC X(15).
001500           05  SORT-RESV-TOTAL-AMOUNT      PIC S9(9)V99.
001600           05  SORT-RESV-AMOUNT-RECEIVED   PIC S9(9)V99.
001700           05  FILLER                      PIC X(10).
