000100*    FDREQ.CBL
000200*    FD AND RECORD LAYOUT -- RESERVATION REQUEST FILE.
000300       FD  RESERVATION-REQUEST-FILE
000400           LABEL RECORDS ARE STANDARD.
000500       01  REQ-RECORD.
000600           05  REQ-RESERVATION-ID          PIC X(08).
000700           05  REQ-CUSTOMER-NAME           PIC X(30).
000800           05  REQ-ROOM-NUMBER             PIC X(10).
000900           05  REQ-START-DATE              PIC 9(08).
001000           05  REQ-END-DATE                PIC 9(08).
001100           05  REQ-ROOM-SEGMENT            PIC X(11).
001200               88  REQ-SEGMENT-SMALL       VALUE "SMALL".
001300               88  REQ-SEGMENT-MEDIUM      VALUE "MEDIUM".
001400               88  REQ-SEGMENT-LARGE       VALUE "LARGE".
001500               88  REQ-SEGMENT-X-LARGE     VALUE "EXTRA_LARGE".
001600           05  REQ-MODE-OF-PAYMENT         PIC X(13).
001700               88  REQ-MODE-CASH           VALUE "CASH".
001800               88  REQ-MODE-BANK-TRANSFER  VALUE "BANK_TRANSFER".
001900               88  REQ-MODE-CREDIT-CARD    VALUE "CREDIT_CARD".
002000           05  REQ-PAYMENT-REFERENCE       PIC X(20).
002100           05  FILLER                      PIC X(10).
