000100*    SLNEWRES.CBL
000200*    FILE-CONTROL ENTRY -- RESERVATION MASTER FILE, WRITE SIDE.
000300*    EVERY PROGRAM THAT TOUCHES THE MASTER WRITES A FRESH COPY
000400*    HERE IN RESERVATION-ID SEQUENCE; THE JOB STREAM THEN RENAMES
000500*    THIS OVER RESVMSTR FOR THE NEXT STEP (SEE ROOM-RESERVATION-
000600*    BATCH.COB).
000700       SELECT NEW-MASTER-FILE
000800           ASSIGN TO "RESVMSTR.NEW"
000900           ORGANIZATION IS LINE SEQUENTIAL.
