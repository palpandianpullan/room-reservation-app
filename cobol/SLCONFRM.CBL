000100*    SLCONFRM.CBL
000200*    FILE-CONTROL ENTRY -- NEWLY CONFIRMED/PENDING RESERVATIONS
000300*    WRITTEN BY THIS RUN, BEFORE THEY ARE SORT-MERGED IN WITH THE
000400*    OLD MASTER TO PRODUCE THE NEW ONE.
000500       SELECT CONFIRMED-RESERVATION-FILE
000600           ASSIGN TO "RESVNEW.TMP"
000700           ORGANIZATION IS LINE SEQUENTIAL.
