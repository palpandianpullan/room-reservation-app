000100*    CONFIRM-RESERVATIONS.COB
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. confirm-reservations.
000400 AUTHOR. R MARCHETTI.
000500 INSTALLATION. HOTEL SYSTEMS GROUP - RESERVATIONS.
000600 DATE-WRITTEN. 03/14/1991.
000700 DATE-COMPILED.
000800 SECURITY.  THIS LISTING IS COMPANY CONFIDENTIAL.  UNAUTHORIZED
000900     DISCLOSURE IS PROHIBITED BY COMPANY POLICY 14-A.
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    031491 RJM  ORIGINAL PROGRAM FOR REQUEST #8802.  READS THE
001400*                NIGHTLY RESERVATION-REQUEST FILE, PRICES EACH
001500*                REQUEST AND DECIDES CASH/CREDIT-CARD/BANK-TRANSFER
001600*                CONFIRMATION, SORT-MERGES RESULT INTO THE MASTER.
001700*    050692 RJM  ADDED REJECT-REPORT-FILE FOR FAILED CREDIT CARD
001800*                VERIFICATIONS PER AUDIT FINDING 92-019.
001900*    091193 LKH  FIXED DAYS-BETWEEN CALCULATION TO ALLOW A SAME
002000*                DAY CHECK-IN/CHECK-OUT RESERVATION (0 DAYS) --
002100*                WAS REJECTING VALID WALK-IN BOOKINGS.  TICKET 4471.
002200*    022294 LKH  MISSING PAYMENT REFERENCE ON A CREDIT CARD REQUEST
002300*                NOW GOES TO THE REJECT REPORT INSTEAD OF ABENDING.
002400*    071595 RJM  RAISED MAXIMUM STAY FROM 21 TO 30 DAYS PER REVENUE
002500*                MGMT MEMO 95-07.
002600*    120898 DWT  Y2K REMED -- DATES ALREADY FULL CCYYMMDD,   CR1998114
002700*                NO LAYOUT CHANGE.  LOGGED FOR Y2K BINDER.
002800*    030600 DWT  Y2K SIGN-OFF RETEST, NO CODE CHANGE.         CR1998114
002900*    061404 PEN  ROUNDED CLAUSE ADDED TO TOTAL-AMOUNT COMPUTE PER
003000*                INTERNAL AUDIT REC 04-55 (BELT AND SUSPENDERS).
003100*    091007 PEN  CCSTATUS LOOKUP TABLE RAISED FROM A FLAT FILE SCAN
003200*                TO OCCURS/SEARCH FOR PERFORMANCE.  TICKET 6690.
003300*    040124 PEN  PERFORM STATEMENTS NOW CARRY THEIR THRU RANGE
003400*                EXPLICITLY, AND PARAGRAPH COMMENTARY EXPANDED, PER
003500*                SHOP STANDARDS REVIEW.  TICKET 9117.
003600*    041524 PEN  ADDED COMMENTARY TO THE WORKING-STORAGE AND FILE
003700*                SECTIONS DESCRIBING WHY EACH FIELD EXISTS AND WHO
003800*                SETS IT, SO THE NEXT PROGRAMMER DOES NOT HAVE TO
003900*                TRACE THE WHOLE PROGRAM TO FIND OUT.  NO LOGIC
004000*                CHANGE.  SHOP STANDARDS REVIEW, TICKET 9117.
004100*
004200*    THIS IS THE NIGHTLY FIRST STEP OF THE RESERVATION SUITE.  IT
004300*    READS EVERY REQUEST OFF THE RESERVATION-REQUEST FILE, VALIDATES
004400*    THE STAY DATES, PRICES THE STAY AGAINST THE ROOM-SEGMENT RATE
004500*    TABLE, AND THEN DECIDES THE CONFIRMATION OUTCOME BASED ON MODE
004600*    OF PAYMENT -- CASH AND VERIFIED CREDIT-CARD REQUESTS COME OUT
004700*    CONFIRMED, BANK-TRANSFER REQUESTS COME OUT PENDING-PAYMENT (SEE
004800*    POST-BANK-TRANSFER-PAYMENTS AND CANCEL-UNPAID-RESERVATIONS FOR
004900*    WHAT HAPPENS TO THOSE LATER), AND ANYTHING THAT FAILS VALIDATION
005000*    IS WRITTEN TO THE REJECT REPORT INSTEAD OF THE MASTER.
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300*    NO UPSI SWITCHES OR CLASS TESTS NEEDED BY THIS PROGRAM -- ONLY
005400*    THE PRINTER CARRIAGE CONTROL IS DECLARED BELOW.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000*    REQUEST FILE IS THE NIGHT'S INCOMING BOOKING REQUESTS.  RESV IS
006100*    TONIGHT'S STARTING MASTER; CONFIRMED-RESERVATION IS A SCRATCH
006200*    FILE OF JUST THIS RUN'S NEWLY-CONFIRMED RECORDS, SORT-MERGED
006300*    WITH THE OLD MASTER BELOW TO PRODUCE NEW-MASTER.  CCSTAT IS THE
006400*    CREDIT-CARD-NETWORK STATUS FEED READ INTO A TABLE AT STARTUP.
006500*    REQUEST FILE, READ SEQUENTIALLY FROM START TO END-OF-FILE.
006600     COPY "SLREQ.CBL".
006700*    TONIGHT'S STARTING MASTER -- ONE OF TWO SORT INPUTS BELOW.
006800     COPY "SLRESV.CBL".
006900*    THIS RUN'S SCRATCH FILE OF NEWLY-CONFIRMED RECORDS -- THE
007000*    OTHER SORT INPUT.
007100     COPY "SLCONFRM.CBL".
007200*    SORT OUTPUT -- TOMORROW NIGHT'S STARTING MASTER.
007300     COPY "SLNEWRES.CBL".
007400*    SORT WORK FILE, NAMED ON THE SORT STATEMENT ITSELF BELOW.
007500     COPY "SLRESSRT.CBL".
007600*    CREDIT-CARD-NETWORK STATUS FEED, LOADED INTO A TABLE AT
007700*    STARTUP BY 8200-LOAD-CCSTATUS-TABLE.
007800     COPY "SLCCSTAT.CBL".
007900
008000*    EVERY REQUEST THAT FAILS VALIDATION LANDS HERE INSTEAD OF ON
008100*    THE MASTER -- ADDED PER AUDIT FINDING 92-019 SO A REJECTED
008200*    REQUEST IS VISIBLE, NOT JUST SILENTLY DROPPED.
008300     SELECT REJECT-REPORT-FILE
008400         ASSIGN TO "REJRPT"
008500         ORGANIZATION IS LINE SEQUENTIAL.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000*    RECORD LAYOUTS FOR THE REQUEST, MASTER, CONFIRMED-RESERVATION,
009100*    NEW-MASTER, SORT, AND CREDIT-CARD-STATUS FILES ALL LIVE IN
009200*    THEIR OWN COPYBOOKS SO THE SAME LAYOUT CAN BE SHARED ACROSS THE
009300*    THREE PROGRAMS IN THE SUITE WITHOUT BEING KEYED TWICE.
009400*    SEE THE MATCHING SL... SELECT CLAUSES ABOVE FOR WHAT EACH OF
009500*    THESE SIX COPYBOOKS DESCRIBES.
009600     COPY "FDREQ.CBL".
009700     COPY "FDRESV.CBL".
009800     COPY "FDCONFRM.CBL".
009900     COPY "FDNEWRES.CBL".
010000     COPY "FDRESSRT.CBL".
010100     COPY "FDCCSTAT.CBL".
010200
010300*    REJECT REPORT LAYOUT -- KEPT LOCAL TO THIS PROGRAM SINCE IT IS
010400*    THE ONLY ONE OF THE THREE THAT WRITES REJECTS.
010500     FD  REJECT-REPORT-FILE
010600         LABEL RECORDS ARE OMITTED.
010700     01  REJECT-RECORD.
010800*        NAME AS KEYED ON THE REQUEST -- NOT UPPERCASED, SINCE A
010900*        REJECTED REQUEST NEVER REACHES 2050-BUILD-CONFIRMED-RECORD.
011000         05  RR-CUSTOMER-NAME        PIC X(30).
011100         05  FILLER                  PIC X(02) VALUE SPACES.
011200*        ROOM REQUESTED, FOR THE FRONT DESK TO FOLLOW UP ON.
011300         05  RR-ROOM-NUMBER          PIC X(10).
011400         05  FILLER                  PIC X(02) VALUE SPACES.
011500*        ONE OF THE FOUR VALUES IN REJECT-REASON-TABLE BELOW.
011600         05  RR-REASON-CODE          PIC X(28).
011700         05  FILLER                  PIC X(08) VALUE SPACES.
011800
011900 WORKING-STORAGE SECTION.
012000
012100*    CASE-CONVERSION, DATE-WORK, PRICE-LOOKUP, AND CREDIT-CARD-
012200*    STATUS WORKING STORAGE ARE ALL SHARED COPYBOOKS -- SAME REASON
012300*    AS THE RECORD LAYOUTS ABOVE.
012400*    SUPPLIES THE LOWER-ALPHA/UPPER-ALPHA CLASS NAMES USED BY THE
012500*    INSPECT STATEMENTS IN 2050-BUILD-CONFIRMED-RECORD.
012600     COPY "WSCASE01.CBL".
012700*    SERIAL-DATE WORK AREA, SHARED WITH PLDAYS.CBL BELOW.
012800     COPY "WSDATE.CBL".
012900*    RATE-LOOKUP WORK AREA, SHARED WITH PL-PRICE-RESERVATION.CBL.
013000     COPY "WSPRICE.CBL".
013100*    IN-MEMORY CREDIT-CARD STATUS TABLE, LOADED ONCE AT STARTUP.
013200     COPY "WSCCSTAT.CBL".
013300
013400*    END-OF-FILE SWITCH FOR THE REQUEST FILE READ LOOP.
013500     01  W-END-OF-REQUEST-FILE       PIC X VALUE "N".
013600         88  END-OF-REQUEST-FILE     VALUE "Y".
013700
013800*    SET BY 2100-VALIDATE-STAY-DATES; TESTED BY 2000-CONFIRM-ONE-
013900*    REQUEST TO DECIDE WHETHER THE REQUEST GOES TO THE MASTER OR
014000*    TO THE REJECT REPORT.  MAY ALSO BE FLIPPED BACK TO "N" LATER
014100*    IN THE SAME PARAGRAPH IF THE PAYMENT-MODE STEP FAILS.
014200     01  W-STAY-VALID                PIC X.
014300         88  STAY-IS-VALID           VALUE "Y".
014400
014500*    HOLDS WHICHEVER REASON CODE APPLIES WHEN A REQUEST IS REJECTED,
014600*    FOR 2900-WRITE-REJECT-LINE TO PRINT.
014700     01  W-REJECT-REASON             PIC X(28).
014800
014900*    RUN CONTROL COUNTS -- NOT CURRENTLY PRINTED ON A REPORT OF
015000*    THEIR OWN, BUT KEPT FOR THE OPERATOR TO DISPLAY UNDER THE
015100*    DEBUGGER IF A RUN'S COUNTS EVER LOOK WRONG.
015200*    REQUESTED CHECK-IN, CONVERTED TO SERIAL BY 2100-VALIDATE-STAY-
015300*    DATES.
015400     77  W-START-SERIAL              PIC S9(9) COMP.
015500*    REQUESTED CHECK-OUT, SAME TREATMENT.
015600     77  W-END-SERIAL                PIC S9(9) COMP.
015700*    BUMPED ONCE PER REQUEST READ, CONFIRMED OR NOT.
015800     77  W-REQUEST-COUNT             PIC S9(7) COMP VALUE 0.
015900*    BUMPED ONLY WHEN CONF-RECORD IS ACTUALLY WRITTEN.
016000     77  W-CONFIRMED-COUNT           PIC S9(7) COMP VALUE 0.
016100*    BUMPED ONLY WHEN THE REJECT-REPORT LINE IS WRITTEN INSTEAD.
016200     77  W-REJECTED-COUNT            PIC S9(7) COMP VALUE 0.
016300
016400*    REJECT REASON CODES -- PER THE RESERVATIONS ERROR-CODE STANDARD.
016500*    ENTRY (1) COVERS BOTH A BACKWARDS STAY AND A STAY OVER THE
016600*    MAXIMUM LENGTH; ENTRY (2) IS A CREDIT-CARD REQUEST WITH NO
016700*    PAYMENT REFERENCE; ENTRIES (3) AND (4) ARE RETURNED BY THE
016800*    CREDIT-CARD VERIFICATION PARAGRAPH OR USED DIRECTLY FOR AN
016900*    UNRECOGNIZED MODE OF PAYMENT.
017000     01  REJECT-REASON-TABLE-VALUES.
017100         05  FILLER  PIC X(28) VALUE "DURATION_EXCEEDED".
017200         05  FILLER  PIC X(28) VALUE "MISSING_PAYMENT_REFERENCE".
017300         05  FILLER  PIC X(28) VALUE "PAYMENT_REJECTED".
017400         05  FILLER  PIC X(28) VALUE "PAYMENT_VERIFICATION_FAILED".
017500
017600*    TABLE VIEW OF THE REASON CODES ABOVE, SUBSCRIPTED BY REASON
017700*    NUMBER SO THE PROCEDURE DIVISION NEVER HARDCODES THE TEXT.
017800     01  REJECT-REASON-TABLE REDEFINES REJECT-REASON-TABLE-VALUES.
017900         05  REJECT-REASON-ENTRY OCCURS 4 TIMES PIC X(28).
018000
018100 PROCEDURE DIVISION.
018200
018300 1000-MAINLINE.
018400*    LOADS THE CREDIT-CARD STATUS TABLE, STAMPS THE RUN DATE, THEN
018500*    READS AND CONFIRMS EVERY REQUEST ON THE FILE.  THE FINAL SORT
018600*    MERGES THIS RUN'S NEWLY-CONFIRMED RECORDS WITH THE PRIOR-NIGHT
018700*    MASTER TO PRODUCE TOMORROW'S STARTING MASTER IN RESERVATION-ID
018800*    ORDER -- THIS IS THE ONLY SORT STEP IN THE SUITE, BECAUSE THE
018900*    OTHER TWO PROGRAMS WORK FROM AN ALREADY-SORTED MASTER.
019000
019100*    THREE FILES OPEN AT ONCE -- ONE INPUT, TWO OUTPUT -- FOR THE
019200*    WHOLE LENGTH OF THE MAIN PROCESSING LOOP BELOW.
019300     OPEN INPUT RESERVATION-REQUEST-FILE.
019400     OPEN OUTPUT CONFIRMED-RESERVATION-FILE.
019500     OPEN OUTPUT REJECT-REPORT-FILE.
019600
019700*    TABLE LOAD MUST HAPPEN BEFORE THE FIRST REQUEST IS PROCESSED --
019800*    EVERY CREDIT-CARD VERIFICATION BELOW DEPENDS ON IT.
019900     PERFORM 8200-LOAD-CCSTATUS-TABLE THRU 8200-EXIT.
020000
020100*    RUN DATE IS NOT USED FOR ANY BUSINESS DECISION IN THIS PROGRAM
020200*    (UNLIKE CANCEL-UNPAID-RESERVATIONS) -- IT IS STAMPED HERE ONLY
020300*    SO WS-DAY-AND-TIME-RIGHT-NOW IS AVAILABLE IF A FUTURE CHANGE
020400*    NEEDS IT.
020500     MOVE FUNCTION CURRENT-DATE TO WS-DAY-AND-TIME-RIGHT-NOW.
020600
020700*    PRIME THE READ BEFORE ENTERING THE PERFORM-UNTIL BELOW --
020800*    STANDARD SHOP IDIOM FOR A SEQUENTIAL READ LOOP.
020900     PERFORM 1100-READ-REQUEST-NEXT-RECORD THRU 1100-EXIT.
021000
021100     PERFORM 2000-CONFIRM-ONE-REQUEST THRU 2000-EXIT
021200             UNTIL END-OF-REQUEST-FILE.
021300
021400*    DONE WITH ALL THREE SEQUENTIAL FILES -- WHAT REMAINS IS THE
021500*    SORT-MERGE STEP BELOW.
021600     CLOSE RESERVATION-REQUEST-FILE.
021700     CLOSE CONFIRMED-RESERVATION-FILE.
021800     CLOSE REJECT-REPORT-FILE.
021900
022000*    MERGE STEP -- THE OLD MASTER IS ALREADY IN RESERVATION-ID
022100*    ORDER, AND CONFIRMED-RESERVATION-FILE WAS WRITTEN IN REQUEST
022200*    ARRIVAL ORDER, NOT KEY ORDER, SO A SORT IS REQUIRED HERE TO
022300*    PRODUCE A KEY-SEQUENCED NEW MASTER.
022400*    SORT/MERGE READS BOTH INPUT FILES DIRECTLY -- NEITHER NEEDS
022500*    ITS OWN OPEN/READ/CLOSE SINCE THE SORT VERB HANDLES THAT.
022600     SORT RESV-SORT-FILE
022700         ON ASCENDING KEY SORT-RESV-RESERVATION-ID
022800         USING RESERVATION-MASTER-FILE, CONFIRMED-RESERVATION-FILE
022900         GIVING NEW-MASTER-FILE.
023000
023100*    NORMAL END OF RUN -- THE CALLING DRIVER (ROOM-RESERVATION-
023200*    BATCH) PICKS UP WHATEVER RETURN-CODE IS CURRENT AT THIS POINT.
023300     EXIT PROGRAM.
023400     STOP RUN.
023500*    ----------------------------------------------------------
023600
023700 1100-READ-REQUEST-NEXT-RECORD.
023800*    PRIMING AND SUBSEQUENT READ FOR THE MAIN PROCESSING LOOP.
023900
024000*    NO INVALID-KEY CLAUSE NEEDED -- THIS IS A SEQUENTIAL FILE,
024100*    NOT AN INDEXED ONE.
024200     READ RESERVATION-REQUEST-FILE
024300        AT END MOVE "Y" TO W-END-OF-REQUEST-FILE.
024400
024500 1100-EXIT.
024600     EXIT.
024700*    ----------------------------------------------------------
024800
024900 2000-CONFIRM-ONE-REQUEST.
025000*    VALIDATES ONE REQUEST'S STAY DATES, AND IF THEY ARE VALID,
025100*    BUILDS THE CONFIRMED RECORD, PRICES IT, AND ROUTES IT TO THE
025200*    PAYMENT-MODE PARAGRAPH THAT DECIDES ITS CONFIRMATION STATUS.
025300*    ANYTHING THAT FAILS VALIDATION OR LANDS ON AN UNRECOGNIZED
025400*    PAYMENT MODE IS REJECTED RATHER THAN WRITTEN TO THE MASTER.
025500
025600*    COUNT EVERY REQUEST SEEN, WHETHER IT ENDS UP CONFIRMED OR
025700*    REJECTED, SO W-REQUEST-COUNT RECONCILES AGAINST THE TWO COUNTS
025800*    BELOW AT END OF RUN.
025900     ADD 1 TO W-REQUEST-COUNT.
026000     MOVE "N" TO W-STAY-VALID.
026100     MOVE SPACES TO W-REJECT-REASON.
026200
026300     PERFORM 2100-VALIDATE-STAY-DATES THRU 2100-EXIT.
026400
026500*    DATE VALIDATION GATES EVERYTHING ELSE -- A REQUEST WITH BAD
026600*    DATES IS NEVER PRICED OR ROUTED TO A PAYMENT-MODE PARAGRAPH.
026700     IF STAY-IS-VALID
026800        PERFORM 2050-BUILD-CONFIRMED-RECORD THRU 2050-EXIT
026900        PERFORM 2600-PRICE-THE-REQUEST THRU 2600-EXIT
027000*       THREE RECOGNIZED MODES OF PAYMENT, EACH WITH ITS OWN
027100*       CONFIRMATION RULE.  ANY OTHER VALUE IN THE FIELD IS A DATA
027200*       ERROR ON THE REQUEST FILE AND IS REJECTED OUTRIGHT.
027300        EVALUATE TRUE
027400           WHEN REQ-MODE-CASH
027500              PERFORM 2200-PROCESS-CASH-MODE THRU 2200-EXIT
027600           WHEN REQ-MODE-CREDIT-CARD
027700              PERFORM 2300-PROCESS-CREDIT-CARD-MODE THRU 2300-EXIT
027800           WHEN REQ-MODE-BANK-TRANSFER
027900              PERFORM 2400-PROCESS-BANK-TRANSFER-MODE THRU 2400-EXIT
028000           WHEN OTHER
028100              MOVE REJECT-REASON-ENTRY(4) TO W-REJECT-REASON
028200              MOVE "N" TO W-STAY-VALID.
028300
028400*    OUTCOME OF THE EVALUATE ABOVE MAY HAVE FLIPPED W-STAY-VALID
028500*    BACK TO "N" (E.G. AN UNVERIFIED CREDIT-CARD PAYMENT) -- THIS
028600*    TEST IS DELIBERATELY SEPARATE FROM THE ONE ABOVE, NOT AN ELSE
028700*    OF IT, SO BOTH VALIDATION FAILURES AND PAYMENT FAILURES FALL
028800*    THROUGH TO THE SAME REJECT HANDLING.
028900     IF STAY-IS-VALID
029000*       CONF-RECORD WAS FULLY BUILT AND PRICED ABOVE -- WRITE IT TO
029100*       THE SCRATCH FILE FOR TONIGHT'S SORT-MERGE.
029200        ADD 1 TO W-CONFIRMED-COUNT
029300        WRITE CONF-RECORD
029400     ELSE
029500        ADD 1 TO W-REJECTED-COUNT
029600        PERFORM 2900-WRITE-REJECT-LINE THRU 2900-EXIT.
029700
029800     PERFORM 1100-READ-REQUEST-NEXT-RECORD THRU 1100-EXIT.
029900
030000 2000-EXIT.
030100     EXIT.
030200*    ----------------------------------------------------------
030300
030400 2050-BUILD-CONFIRMED-RECORD.
030500*    COPIES THE REQUEST FIELDS INTO THE CONFIRMED-RECORD LAYOUT.
030600*    CUSTOMER NAME AND ROOM NUMBER ARE UPPERCASED ON THE WAY IN SO
030700*    THE MASTER FILE IS CONSISTENT REGARDLESS OF HOW THE REQUEST
030800*    WAS KEYED AT THE FRONT DESK.  AMOUNT-RECEIVED STARTS AT ZERO
030900*    AND IS SET BY WHICHEVER PAYMENT-MODE PARAGRAPH RUNS NEXT.
031000
031100*    RESERVATION-ID IS CARRIED FORWARD VERBATIM -- IT WAS ASSIGNED
031200*    BY WHATEVER FRONT-END BOOKED THE REQUEST, NOT BY THIS PROGRAM.
031300     MOVE REQ-RESERVATION-ID    TO CONF-RESERVATION-ID.
031400*    UPPERCASE THE NAME -- WSCASE01.CBL SUPPLIES THE LOWER-ALPHA
031500*    AND UPPER-ALPHA CLASS NAMES USED BY BOTH INSPECTS BELOW.
031600     MOVE REQ-CUSTOMER-NAME     TO CONF-CUSTOMER-NAME.
031700     INSPECT CONF-CUSTOMER-NAME CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
031800     MOVE REQ-ROOM-NUMBER       TO CONF-ROOM-NUMBER.
031900     INSPECT CONF-ROOM-NUMBER   CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
032000     MOVE REQ-START-DATE        TO CONF-START-DATE.
032100     MOVE REQ-END-DATE          TO CONF-END-DATE.
032200*    ROOM-SEGMENT DRIVES THE RATE LOOKUP IN 2600-PRICE-THE-REQUEST.
032300     MOVE REQ-ROOM-SEGMENT      TO CONF-ROOM-SEGMENT.
032400     MOVE REQ-MODE-OF-PAYMENT   TO CONF-MODE-OF-PAYMENT.
032500     MOVE REQ-PAYMENT-REFERENCE TO CONF-PAYMENT-REFERENCE.
032600*    ZEROED HERE REGARDLESS OF MODE OF PAYMENT -- THE PAYMENT-MODE
032700*    PARAGRAPH PERFORMED LATER IN 2000-CONFIRM-ONE-REQUEST SETS THE
032800*    REAL VALUE.
032900     MOVE ZEROS                 TO CONF-AMOUNT-RECEIVED.
033000
033100 2050-EXIT.
033200     EXIT.
033300*    ----------------------------------------------------------
033400
033500 2100-VALIDATE-STAY-DATES.
033600*    CONVERTS BOTH DATES TO SERIAL AND CHECKS THAT THE STAY IS NOT
033700*    BACKWARDS AND DOES NOT EXCEED THE MAXIMUM STAY LENGTH.  A
033800*    SAME-DAY CHECK-IN/CHECK-OUT (0 DAYS) IS VALID -- SEE CHANGE
033900*    LOG 091193 -- SO THE TEST BELOW IS STRICTLY-GREATER-THAN, NOT
034000*    GREATER-THAN-OR-EQUAL.  MAXIMUM STAY IS 30 DAYS PER CHANGE LOG
034100*    071595.
034200
034300*    CONVERT START DATE.
034400     MOVE REQ-START-DATE TO PL-DAYS-DATE-IN.
034500     PERFORM 8000-CONVERT-DATE-TO-SERIAL THRU 8000-EXIT.
034600     MOVE PL-DAYS-SERIAL-OUT TO W-START-SERIAL.
034700
034800*    CONVERT END DATE.
034900     MOVE REQ-END-DATE TO PL-DAYS-DATE-IN.
035000     PERFORM 8000-CONVERT-DATE-TO-SERIAL THRU 8000-EXIT.
035100     MOVE PL-DAYS-SERIAL-OUT TO W-END-SERIAL.
035200
035300*    A BACKWARDS STAY AND AN OVER-LENGTH STAY SHARE THE SAME
035400*    REASON CODE -- BOTH ARE "DURATION_EXCEEDED" AS FAR AS THE
035500*    FRONT DESK IS CONCERNED.
035600     IF W-START-SERIAL > W-END-SERIAL
035700*       CHECK-OUT IS BEFORE CHECK-IN -- NEVER VALID, REGARDLESS OF
035800*       HOW SHORT OR LONG THE APPARENT STAY IS.
035900        MOVE REJECT-REASON-ENTRY(1) TO W-REJECT-REASON
036000     ELSE
036100*       PRCE-DAYS-BETWEEN IS ALSO USED LATER BY 2600-PRICE-THE-
036200*       REQUEST, SO IT IS COMPUTED HERE ONCE AND NOT RECOMPUTED.
036300        COMPUTE PRCE-DAYS-BETWEEN = W-END-SERIAL - W-START-SERIAL
036400        IF PRCE-DAYS-BETWEEN > 30
036500           MOVE REJECT-REASON-ENTRY(1) TO W-REJECT-REASON
036600        ELSE
036700           MOVE "Y" TO W-STAY-VALID.
036800
036900 2100-EXIT.
037000     EXIT.
037100*    ----------------------------------------------------------
037200
037300 2200-PROCESS-CASH-MODE.
037400*    CASH IS PAID IN FULL AT BOOKING TIME -- NO VERIFICATION STEP,
037500*    NO PENDING STATE.  CONFIRMED IMMEDIATELY.
037600
037700*    AMOUNT-RECEIVED EQUALS THE FULL QUOTED PRICE -- THERE IS NO
037800*    PARTIAL-CASH-PAYMENT CONCEPT IN THIS SYSTEM.
037900     MOVE "CONFIRMED" TO CONF-STATUS.
038000     MOVE CONF-TOTAL-AMOUNT TO CONF-AMOUNT-RECEIVED.
038100
038200 2200-EXIT.
038300     EXIT.
038400*    ----------------------------------------------------------
038500
038600 2300-PROCESS-CREDIT-CARD-MODE.
038700*    A CREDIT-CARD REQUEST MUST CARRY A PAYMENT REFERENCE -- PER
038800*    CHANGE LOG 022294 A MISSING REFERENCE IS A REJECT, NOT AN
038900*    ABEND.  A REFERENCE THAT IS PRESENT IS LOOKED UP AGAINST THE
039000*    CARD-NETWORK STATUS TABLE; ONLY A CONFIRMED STATUS RESULTS IN
039100*    CONFIRMATION, ANYTHING ELSE (REJECTED, NOT FOUND, ETC.) IS
039200*    ROUTED TO THE REJECT REPORT WITH THE NETWORK'S REASON CODE.
039300
039400     IF CONF-PAYMENT-REFERENCE = SPACES
039500*       NO REFERENCE AT ALL -- CANNOT EVEN ATTEMPT A LOOKUP.
039600        MOVE REJECT-REASON-ENTRY(2) TO W-REJECT-REASON
039700        MOVE "N" TO W-STAY-VALID
039800     ELSE
039900*       LOOK UP THE REFERENCE AND LET THE PARAGRAPH LIBRARY SET
040000*       CCVR-VERIFIED AND, IF NEEDED, CCVR-REASON-CODE.
040100        MOVE CONF-PAYMENT-REFERENCE TO CCVR-PAYMENT-REFERENCE-SOUGHT
040200        PERFORM 8300-VERIFY-CREDIT-CARD-PAYMENT THRU 8300-EXIT
040300        IF CCVR-PAYMENT-VERIFIED
040400           MOVE "CONFIRMED" TO CONF-STATUS
040500           MOVE CONF-TOTAL-AMOUNT TO CONF-AMOUNT-RECEIVED
040600        ELSE
040700           MOVE CCVR-REASON-CODE TO W-REJECT-REASON
040800           MOVE "N" TO W-STAY-VALID.
040900
041000 2300-EXIT.
041100     EXIT.
041200*    ----------------------------------------------------------
041300
041400 2400-PROCESS-BANK-TRANSFER-MODE.
041500*    BANK-TRANSFER REQUESTS ARE NEVER VERIFIED AT BOOKING TIME --
041600*    THE TRANSFER HAS NOT CLEARED YET.  THE RESERVATION GOES ON THE
041700*    MASTER AS PENDING-PAYMENT; POST-BANK-TRANSFER-PAYMENTS APPLIES
041800*    THE ACTUAL SETTLEMENT LATER, AND CANCEL-UNPAID-RESERVATIONS
041900*    WRITES IT OFF IF PAYMENT NEVER ARRIVES IN TIME.
042000
042100*    NOTHING HAS BEEN RECEIVED YET -- AMOUNT-RECEIVED STARTS AT
042200*    ZERO AND IS BUILT UP LATER BY POST-BANK-TRANSFER-PAYMENTS.
042300     MOVE "PENDING_PAYMENT" TO CONF-STATUS.
042400     MOVE ZEROS TO CONF-AMOUNT-RECEIVED.
042500
042600 2400-EXIT.
042700     EXIT.
042800*    ----------------------------------------------------------
042900
043000 2600-PRICE-THE-REQUEST.
043100*    LOOKS UP THE DAILY RATE FOR THE ROOM SEGMENT AND MULTIPLIES BY
043200*    THE NUMBER OF NIGHTS COMPUTED IN 2100-VALIDATE-STAY-DATES.
043300*    PRCE-DAYS-BETWEEN WAS ALREADY SET BY THAT PARAGRAPH, SO IT IS
043400*    NOT RECOMPUTED HERE.
043500
043600*    PL-PRICE-RESERVATION.CBL DOES THE ACTUAL RATE LOOKUP AND
043700*    MULTIPLICATION -- SEE THAT PARAGRAPH LIBRARY FOR THE ROUNDED
043800*    CLAUSE ADDED PER CHANGE LOG 061404.
043900     MOVE CONF-ROOM-SEGMENT TO PRCE-SEGMENT-SOUGHT.
044000     PERFORM 8100-COMPUTE-TOTAL-AMOUNT THRU 8100-EXIT.
044100     MOVE PRCE-COMPUTED-TOTAL TO CONF-TOTAL-AMOUNT.
044200
044300 2600-EXIT.
044400     EXIT.
044500*    ----------------------------------------------------------
044600
044700 2900-WRITE-REJECT-LINE.
044800*    WRITES ONE LINE TO THE REJECT REPORT SO THE FRONT DESK CAN
044900*    FOLLOW UP WITH THE CUSTOMER -- NAME, ROOM REQUESTED, AND THE
045000*    REASON CODE THAT CAUSED THE REJECTION.  THE CONFIRMED-RECORD
045100*    FIELDS ARE NOT USED HERE BECAUSE A REJECTED REQUEST MAY NEVER
045200*    HAVE REACHED 2050-BUILD-CONFIRMED-RECORD AT ALL.
045300
045400     MOVE SPACES TO REJECT-RECORD.
045500     MOVE REQ-CUSTOMER-NAME TO RR-CUSTOMER-NAME.
045600     MOVE REQ-ROOM-NUMBER   TO RR-ROOM-NUMBER.
045700*    W-REJECT-REASON WAS SET EITHER BY 2100-VALIDATE-STAY-DATES OR
045800*    BY WHICHEVER PAYMENT-MODE PARAGRAPH RAN ABOVE.
045900     MOVE W-REJECT-REASON   TO RR-REASON-CODE.
046000     WRITE REJECT-RECORD.
046100
046200 2900-EXIT.
046300     EXIT.
046400*    ----------------------------------------------------------
046500
046600*    PARAGRAPH LIBRARIES SHARED WITH THE OTHER TWO PROGRAMS IN THE
046700*    SUITE -- DATE-SERIAL CONVERSION, ROOM-SEGMENT PRICING, THE
046800*    CREDIT-CARD-STATUS TABLE LOAD, AND THE VERIFICATION LOOKUP.
046900*    COPIED IN, NOT CALLED -- EACH RUNS IN THIS PROGRAM'S OWN
047000*    WORKING-STORAGE AND RETURNS VIA PERFORM, NOT CALL/EXIT PROGRAM.
047100     COPY "PLDAYS.CBL".
047200     COPY "PL-PRICE-RESERVATION.CBL".
047300     COPY "PL-LOAD-CCSTATUS-TABLE.CBL".
047400     COPY "PL-VERIFY-CREDIT-CARD-PAYMENT.CBL".
