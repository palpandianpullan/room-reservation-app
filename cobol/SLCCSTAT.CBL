000100*    SLCCSTAT.CBL
000200*    FILE-CONTROL ENTRY -- CREDIT CARD STATUS FILE.
000300*    STANDS IN FOR THE CARD NETWORK'S AUTHORIZATION LOOKUP --
000400*    ONE PAYMENT-REFERENCE/STATUS PAIR PER RECORD, REFRESHED
000500*    BEFORE EACH CONFIRM RUN.
000600       SELECT CREDIT-CARD-STATUS-FILE
000700           ASSIGN TO "CCSTATUS"
000800           ORGANIZATION IS LINE SEQUENTIAL.
