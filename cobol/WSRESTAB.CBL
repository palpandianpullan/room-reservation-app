000100*    WSRESTAB.CBL
000200*    WORKING-STORAGE -- IN-MEMORY IMAGE OF THE RESERVATION MASTER,
000300*    KEPT IN RESERVATION-ID SEQUENCE SO IT CAN BE SEARCHED ALL.
000400*    THIS IS THE STAND-IN FOR INDEXED (KSDS) RANDOM ACCESS -- THERE
000500*    IS NO SUCH ACCESS METHOD ON THIS BOX.  LOADED BY
000600*    PL-LOAD-RESERVATION-TABLE, SEARCHED BY
000700*    PL-LOOK-FOR-RESERVATION-RECORD.
000800       01  RTAB-ENTRY OCCURS 10000 TIMES
000900                       ASCENDING KEY IS RTAB-RESERVATION-ID
001000                       INDEXED BY RTAB-NDX.
001100           05  RTAB-RESERVATION-ID         PIC X(08).
001200           05  RTAB-CUSTOMER-NAME          PIC X(30).
001300           05  RTAB-ROOM-NUMBER            PIC X(10).
001400           05  RTAB-START-DATE             PIC 9(08).
001500           05  RTAB-END-DATE               PIC 9(08).
001600           05  RTAB-ROOM-SEGMENT           PIC X(11).
001700           05  RTAB-MODE-OF-PAYMENT        PIC X(13).
001800           05  RTAB-PAYMENT-REFERENCE      PIC X(20).
001900           05  RTAB-STATUS                 PIC X(15).
002000               88  RTAB-PENDING-PAYMENT    VALUE "PENDING_PAYMENT".
002100               88  RTAB-CONFIRMED          VALUE "CONFIRMED".
002200               88  RTAB-CANCELLED          VALUE "CANCELLED".
002300           05  RTAB-TOTAL-AMOUNT           PIC S9(9)V99.
002400           05  RTAB-AMOUNT-RECEIVED        PIC S9(9)V99.
002500           05  FILLER                      PIC X(10).
002600
002700       77  RTAB-ENTRY-COUNT                PIC S9(5) COMP VALUE 0.
002800       77  RTAB-END-OF-FILE                PIC X VALUE "N".
002900           88  RTAB-AT-END-OF-FILE         VALUE "Y".
003000
003100       77  RLFR-SEARCH-KEY                 PIC X(08).
003200       77  RLFR-FOUND-SWITCH               PIC X.
003300           88  RLFR-RECORD-FOUND           VALUE "Y".
003400           88  RLFR-RECORD-NOT-FOUND       VALUE "N".
