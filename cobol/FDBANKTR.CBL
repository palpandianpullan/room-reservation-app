000100*    FDBANKTR.CBL
000200*    FD AND RECORD LAYOUT -- BANK TRANSFER PAYMENT FILE.
000300*    TRANSACTION-DESCRIPTION IS A FIXED-FORMAT TEXT FIELD BUILT
000400*    BY THE BANK'S SETTLEMENT SYSTEM: 10-CHAR END-TO-END ID, ONE
000500*    BLANK, THEN THE 8-CHAR RESERVATION ID.  SEE THE REDEFINES
000600*    BELOW AND PL-EXTRACT-RESERVATION-ID.CBL.
000700       FD  BANK-TRANSFER-PAYMENT-FILE
000800           LABEL RECORDS ARE STANDARD.
000900       01  BKTR-RECORD.
001000           05  BKTR-PAYMENT-ID             PIC X(20).
001100           05  BKTR-DEBTOR-ACCOUNT-NUMBER  PIC X(20).
001200           05  BKTR-AMOUNT-RECEIVED        PIC S9(9)V99.
001300           05  BKTR-TRANSACTION-DESC       PIC X(30).
001400           05  FILLER                      PIC X(10).
001500
001600       01  BKTR-DESC-BROKEN-DOWN REDEFINES BKTR-RECORD.
001700           05  FILLER                      PIC X(51).
001800           05  BKTR-DESC-E2E-ID            PIC X(10).
001900           05  BKTR-DESC-SEPARATOR         PIC X(01).
002000           05  BKTR-DESC-EMBEDDED-RESV-ID  PIC X(08).
002100           05  BKTR-DESC-TRAILER           PIC X(11).
002200           05  FILLER                      PIC X(10).
