000100*    POST-BANK-TRANSFER-PAYMENTS.COB
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. post-bank-transfer-payments.
000400 AUTHOR. R MARCHETTI.
000500 INSTALLATION. HOTEL SYSTEMS GROUP - RESERVATIONS.
000600 DATE-WRITTEN. 04/02/1991.
000700 DATE-COMPILED.
000800 SECURITY.  THIS LISTING IS COMPANY CONFIDENTIAL.  UNAUTHORIZED
000900     DISCLOSURE IS PROHIBITED BY COMPANY POLICY 14-A.
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    040291 RJM  ORIGINAL PROGRAM FOR REQUEST #8802.  MATCHES THE
001400*                BANK'S END-OF-DAY SETTLEMENT EXTRACT AGAINST
001500*                PENDING BANK-TRANSFER RESERVATIONS AND POSTS THE
001600*                AMOUNT RECEIVED.
001700*    061792 RJM  SWITCHED THE MASTER LOOKUP FROM A STRAIGHT
001800*                SEQUENTIAL SCAN TO THE OCCURS/SEARCH ALL TABLE --
001900*                SCAN WAS TAKING TOO LONG ONCE THE MASTER PASSED
002000*                5000 RECORDS.  TICKET 3012.
002100*    082695 LKH  A TRANSACTION-DESCRIPTION SHORTER THAN 19 BYTES IS
002200*                NOW SKIPPED INSTEAD OF ABENDING ON THE REFERENCE-
002300*                MOD.  TICKET 4802.
002400*    120898 DWT  Y2K REMED -- DATES ALREADY FULL CCYYMMDD,   CR1998114
002500*                NO LAYOUT CHANGE.  LOGGED FOR Y2K BINDER.
002600*    030600 DWT  Y2K SIGN-OFF RETEST, NO CODE CHANGE.         CR1998114
002700*    112303 PEN  OVERPAYMENT ON A BANK TRANSFER NOW STILL CONFIRMS
002800*                THE RESERVATION (AMOUNT-RECEIVED >= TOTAL-AMOUNT)
002900*                RATHER THAN BEING LEFT PENDING.  TICKET 5517.
003000*    032624 PEN  SEE PL-EXTRACT-RESERVATION-ID CHANGE LOG -- THE
003100*                LENGTH TEST THAT PARAGRAPH PERFORMS WAS FAILING ON
003200*                EVERY CORRECTLY FORMATTED DESCRIPTION, SO THIS
003300*                PROGRAM WAS SKIPPING ESSENTIALLY ALL SETTLEMENTS.
003400*                NO CHANGE TO THIS PROGRAM'S OWN LOGIC WAS NEEDED.
003500*                TICKET 9117.
003600*    040124 PEN  PERFORM STATEMENTS NOW CARRY THEIR THRU RANGE
003700*                EXPLICITLY, AND PARAGRAPH COMMENTARY EXPANDED, PER
003800*                SHOP STANDARDS REVIEW.  TICKET 9117.
003900*
004000*    THIS IS THE NIGHTLY SECOND STEP OF THE RESERVATION SUITE.  IT
004100*    READS THE BANK'S END-OF-DAY SETTLEMENT EXTRACT, PULLS THE
004200*    RESERVATION-ID BACK OUT OF EACH TRANSACTION'S DESCRIPTION TEXT,
004300*    AND POSTS THE AMOUNT RECEIVED AGAINST THE MATCHING PENDING-
004400*    PAYMENT RESERVATION ON THE MASTER.  THIS STEP MUST RUN AHEAD OF
004500*    CANCEL-UNPAID-RESERVATIONS SO A PAYMENT THAT CLEARED OVERNIGHT
004600*    IS NOT WRITTEN OFF ON THE SAME RUN -- SEE ROOM-RESERVATION-
004700*    BATCH'S CHANGE LOG 040291.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000*    NO UPSI SWITCHES OR CLASS TESTS NEEDED BY THIS PROGRAM -- ONLY
005100*    THE PRINTER CARRIAGE CONTROL IS DECLARED BELOW, THOUGH THIS
005200*    PROGRAM WRITES NO PRINT FILE OF ITS OWN.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800*    BANK-TRANSFER-PAYMENT-FILE IS THE BANK'S SETTLEMENT EXTRACT.
005900*    RESV IS READ INTO THE WSRESTAB TABLE AT STARTUP AND UPDATED IN
006000*    PLACE AS PAYMENTS ARE APPLIED; NEW-MASTER IS THE REWRITTEN
006100*    MASTER, CARRYING THOSE UPDATES, WRITTEN AT END OF RUN.
006200     COPY "SLBANKTR.CBL".
006300     COPY "SLRESV.CBL".
006400     COPY "SLNEWRES.CBL".
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900*    SAME THREE RECORD-LAYOUT COPYBOOKS NAMED IN FILE-CONTROL ABOVE.
007000     COPY "FDBANKTR.CBL".
007100     COPY "FDRESV.CBL".
007200     COPY "FDNEWRES.CBL".
007300
007400 WORKING-STORAGE SECTION.
007500
007600*    IN-MEMORY RESERVATION TABLE AND THE EXTRACTED-ID RESULT FIELDS
007700*    ARE BOTH SHARED COPYBOOKS -- SEE THEIR OWN HEADERS FOR DETAIL.
007800     COPY "WSRESTAB.CBL".
007900     COPY "WSBKTRID.CBL".
008000
008100*    END-OF-FILE SWITCH FOR THE BANK'S SETTLEMENT EXTRACT READ LOOP.
008200     01  W-END-OF-PAYMENT-FILE       PIC X VALUE "N".
008300         88  END-OF-PAYMENT-FILE     VALUE "Y".
008400
008500*    RUN CONTROL COUNTS -- HELPS THE NIGHT OPERATOR SEE AT A GLANCE
008600*    HOW MANY SETTLEMENT EVENTS COULD NOT BE MATCHED TO A
008700*    RESERVATION, WITHOUT HAVING TO SCAN THE WHOLE RUN'S OUTPUT.
008800*    TOTAL SETTLEMENT EVENTS READ OFF THE BANK'S EXTRACT THIS RUN.
008900     77  W-EVENTS-READ               PIC S9(7) COMP VALUE 0.
009000*    EVENTS THAT MATCHED A PENDING RESERVATION AND WERE APPLIED.
009100     77  W-EVENTS-POSTED             PIC S9(7) COMP VALUE 0.
009200*    EVENTS THAT COULD NOT BE MATCHED, FOR ANY OF THE REASONS LISTED
009300*    IN 2000-POST-ONE-PAYMENT-EVENT BELOW.
009400     77  W-EVENTS-SKIPPED            PIC S9(7) COMP VALUE 0.
009500
009600 PROCEDURE DIVISION.
009700
009800 1000-MAINLINE.
009900*    LOADS THE RESERVATION MASTER INTO MEMORY, THEN READS AND
010000*    POSTS EVERY SETTLEMENT EVENT ON THE BANK'S EXTRACT.  AT END OF
010100*    RUN THE UPDATED TABLE IS REWRITTEN TO THE NEW MASTER FILE.
010200
010300*    TABLE LOAD MUST COME FIRST -- THE MATCH-AND-POST LOGIC BELOW
010400*    WORKS ENTIRELY AGAINST THE IN-MEMORY COPY.
010500*    SEE PL-LOAD-RESERVATION-TABLE.CBL FOR THE 10000-ENTRY LIMIT.
010600     PERFORM 8500-LOAD-RESERVATION-TABLE THRU 8500-EXIT.
010700
010800*    NO SORT NEEDED HERE -- THE EXTRACT IS PROCESSED IN WHATEVER
010900*    ORDER THE BANK SENDS IT, SINCE EACH EVENT IS LOOKED UP ON THE
011000*    TABLE BY RESERVATION-ID RATHER THAN MATCHED SEQUENTIALLY.
011100     OPEN INPUT BANK-TRANSFER-PAYMENT-FILE.
011200
011300*    PRIME THE READ BEFORE ENTERING THE PERFORM-UNTIL BELOW --
011400*    STANDARD SHOP IDIOM FOR A SEQUENTIAL READ LOOP.
011500     PERFORM 1100-READ-PAYMENT-NEXT-RECORD THRU 1100-EXIT.
011600
011700     PERFORM 2000-POST-ONE-PAYMENT-EVENT THRU 2000-EXIT
011800             UNTIL END-OF-PAYMENT-FILE.
011900
012000*    DONE WITH THE EXTRACT -- EVERYTHING FROM HERE ON WORKS ONLY
012100*    AGAINST THE IN-MEMORY TABLE.
012200     CLOSE BANK-TRANSFER-PAYMENT-FILE.
012300
012400*    REWRITE COMES LAST SO EVERY PAYMENT POSTED DURING THE READ
012500*    LOOP ABOVE IS REFLECTED ON THE NEW MASTER.
012600     PERFORM 7000-REWRITE-TABLE-TO-NEW-MASTER THRU 7000-EXIT.
012700
012800*    NORMAL END OF RUN -- THE CALLING DRIVER (ROOM-RESERVATION-
012900*    BATCH) PICKS UP WHATEVER RETURN-CODE IS CURRENT AT THIS POINT.
013000     EXIT PROGRAM.
013100     STOP RUN.
013200*    ----------------------------------------------------------
013300
013400 1100-READ-PAYMENT-NEXT-RECORD.
013500*    PRIMING AND SUBSEQUENT READ FOR THE MAIN PROCESSING LOOP.
013600
013700*    NO INVALID-KEY CLAUSE NEEDED -- THIS IS A SEQUENTIAL EXTRACT,
013800*    NOT AN INDEXED FILE.
013900     READ BANK-TRANSFER-PAYMENT-FILE
014000        AT END MOVE "Y" TO W-END-OF-PAYMENT-FILE.
014100
014200 1100-EXIT.
014300     EXIT.
014400*    ----------------------------------------------------------
014500
014600 2000-POST-ONE-PAYMENT-EVENT.
014700*    EXTRACTS THE RESERVATION-ID FROM THE BANK'S DESCRIPTION TEXT
014800*    AND LOOKS IT UP ON THE MASTER TABLE.  AN EVENT IS POSTED ONLY
014900*    WHEN ALL THREE HOLD: THE ID COULD BE EXTRACTED, THE
015000*    RESERVATION IS ON FILE, AND THAT RESERVATION IS STILL WAITING
015100*    ON PAYMENT.  ANY OTHER OUTCOME (NO ID FOUND, RESERVATION NOT
015200*    ON FILE, OR ALREADY CONFIRMED/CANCELLED) IS COUNTED AS SKIPPED
015300*    RATHER THAN TREATED AS AN ERROR -- THE BANK'S EXTRACT CAN
015400*    LEGITIMATELY CONTAIN TRANSFERS THAT ARE NOT ROOM PAYMENTS AT
015500*    ALL.
015600
015700     ADD 1 TO W-EVENTS-READ.
015800
015900*    SEE PL-EXTRACT-RESERVATION-ID.CBL FOR HOW THE ID IS PULLED OUT
016000*    OF THE 30-BYTE DESCRIPTION FIELD.
016100     PERFORM 8400-EXTRACT-RESERVATION-ID THRU 8400-EXIT.
016200
016300     IF XRID-ID-WAS-FOUND
016400*       ID WAS EXTRACTED -- NOW TRY TO MATCH IT AGAINST THE TABLE.
016500        MOVE XRID-RESERVATION-ID TO RLFR-SEARCH-KEY
016600        PERFORM 8600-LOOK-FOR-RESERVATION-RECORD THRU 8600-EXIT
016700        IF RLFR-RECORD-FOUND
016800*          FOUND ON THE TABLE -- ONLY POST IF IT IS STILL WAITING
016900*          ON PAYMENT.  AN ALREADY-CONFIRMED OR CANCELLED ENTRY IS
017000*          A DUPLICATE OR LATE SETTLEMENT AND IS SKIPPED.
017100           IF RTAB-PENDING-PAYMENT(RTAB-NDX)
017200              PERFORM 2100-APPLY-PAYMENT-TO-ENTRY THRU 2100-EXIT
017300           ELSE
017400              ADD 1 TO W-EVENTS-SKIPPED
017500        ELSE
017600*          NO MATCHING RESERVATION-ID ON THE MASTER.
017700           ADD 1 TO W-EVENTS-SKIPPED
017800     ELSE
017900*       DESCRIPTION WAS TOO SHORT TO HOLD A RESERVATION-ID AT ALL.
018000        ADD 1 TO W-EVENTS-SKIPPED.
018100
018200     PERFORM 1100-READ-PAYMENT-NEXT-RECORD THRU 1100-EXIT.
018300
018400 2000-EXIT.
018500     EXIT.
018600*    ----------------------------------------------------------
018700
018800 2100-APPLY-PAYMENT-TO-ENTRY.
018900*    ADDS THE SETTLEMENT AMOUNT TO THE RESERVATION'S RUNNING
019000*    AMOUNT-RECEIVED.  PER CHANGE LOG 112303, ONCE THE AMOUNT
019100*    RECEIVED MEETS OR EXCEEDS THE TOTAL DUE THE RESERVATION IS
019200*    CONFIRMED -- AN OVERPAYMENT IS NOT TREATED AS AN ERROR, IT
019300*    JUST CONFIRMS LIKE A FULL PAYMENT WOULD.  A PARTIAL PAYMENT
019400*    LEAVES THE RESERVATION IN PENDING-PAYMENT STATUS SO FURTHER
019500*    INSTALLMENTS CAN STILL BE APPLIED ON A LATER RUN.
019600
019700*    ACCUMULATE -- A GUEST MAY SETTLE A BANK TRANSFER IN MORE THAN
019800*    ONE INSTALLMENT ACROSS SEVERAL NIGHTS' RUNS.
019900*    THE BANK FIELD IS SIGNED ZONED DECIMAL, SAME PICTURE SHAPE AS
020000*    THE TABLE FIELD, SO NO EDIT OR CONVERSION IS NEEDED BEFORE
020100*    THE ADD.
020200     ADD BKTR-AMOUNT-RECEIVED
020300                       TO RTAB-AMOUNT-RECEIVED(RTAB-NDX).
020400
020500*    PAID IN FULL (OR OVER) -- CONFIRM.  ANYTHING LESS STAYS
020600*    PENDING-PAYMENT UNTIL A LATER RUN BRINGS IT UP TO THE TOTAL.
020700     IF RTAB-AMOUNT-RECEIVED(RTAB-NDX)
020800                       NOT LESS THAN RTAB-TOTAL-AMOUNT(RTAB-NDX)
020900        MOVE "CONFIRMED" TO RTAB-STATUS(RTAB-NDX).
021000
021100*    COUNTED AS POSTED EVEN IF THE AMOUNT DID NOT REACH THE FULL
021200*    TOTAL -- "POSTED" MEANS THE EVENT WAS APPLIED, NOT THAT IT
021300*    CONFIRMED THE RESERVATION.
021400     ADD 1 TO W-EVENTS-POSTED.
021500
021600 2100-EXIT.
021700     EXIT.
021800*    ----------------------------------------------------------
021900
022000 7000-REWRITE-TABLE-TO-NEW-MASTER.
022100*    WRITES THE IN-MEMORY TABLE BACK OUT TO A NEW RESERVATION
022200*    MASTER FILE, CARRYING FORWARD EVERY PAYMENT APPLIED ABOVE.
022300*    THE TABLE IS ALREADY IN ASCENDING RESERVATION-ID ORDER, SO THE
022400*    NEW MASTER COMES OUT IN THE SAME KEY SEQUENCE AS THE ORIGINAL.
022500
022600     OPEN OUTPUT NEW-MASTER-FILE.
022700
022800*    WALK THE WHOLE TABLE, NOT JUST THE ENTRIES POSTED THIS RUN --
022900*    EVERY RESERVATION MUST APPEAR ON THE NEW MASTER WHETHER OR NOT
023000*    A PAYMENT EVENT TOUCHED IT TONIGHT.
023100     SET RTAB-NDX TO 1.
023200     PERFORM 7100-WRITE-ONE-TABLE-ENTRY THRU 7100-EXIT
023300             VARYING RTAB-NDX FROM 1 BY 1
023400             UNTIL RTAB-NDX > RTAB-ENTRY-COUNT.
023500
023600     CLOSE NEW-MASTER-FILE.
023700
023800 7000-EXIT.
023900     EXIT.
024000*    ----------------------------------------------------------
024100
024200 7100-WRITE-ONE-TABLE-ENTRY.
024300*    MOVES ONE TABLE ENTRY OUT TO THE NEW-MASTER RECORD LAYOUT AND
024400*    WRITES IT.  FIELD-BY-FIELD, NOT GROUP MOVE, BECAUSE THE TABLE
024500*    ENTRY AND THE MASTER RECORD DO NOT SHARE IDENTICAL FILLER.
024600
024700*    KEY AND DESCRIPTIVE FIELDS -- UNCHANGED BY THIS PROGRAM.
024800*    KEY AND DESCRIPTIVE FIELDS -- UNCHANGED BY THIS PROGRAM.
024900     MOVE RTAB-RESERVATION-ID(RTAB-NDX)    TO NEWR-RESERVATION-ID.
025000     MOVE RTAB-CUSTOMER-NAME(RTAB-NDX)     TO NEWR-CUSTOMER-NAME.
025100     MOVE RTAB-ROOM-NUMBER(RTAB-NDX)       TO NEWR-ROOM-NUMBER.
025200     MOVE RTAB-START-DATE(RTAB-NDX)        TO NEWR-START-DATE.
025300     MOVE RTAB-END-DATE(RTAB-NDX)          TO NEWR-END-DATE.
025400     MOVE RTAB-ROOM-SEGMENT(RTAB-NDX)      TO NEWR-ROOM-SEGMENT.
025500     MOVE RTAB-MODE-OF-PAYMENT(RTAB-NDX)   TO NEWR-MODE-OF-PAYMENT.
025600     MOVE RTAB-PAYMENT-REFERENCE(RTAB-NDX) TO NEWR-PAYMENT-REFERENCE.
025700*    STATUS AND AMOUNT-RECEIVED ARE THE TWO FIELDS THIS PROGRAM MAY
025800*    HAVE CHANGED, IN 2100-APPLY-PAYMENT-TO-ENTRY ABOVE.
025900     MOVE RTAB-STATUS(RTAB-NDX)            TO NEWR-STATUS.
026000*    TOTAL-AMOUNT NEVER CHANGES ONCE QUOTED AT BOOKING TIME.
026100     MOVE RTAB-TOTAL-AMOUNT(RTAB-NDX)      TO NEWR-TOTAL-AMOUNT.
026200     MOVE RTAB-AMOUNT-RECEIVED(RTAB-NDX)   TO NEWR-AMOUNT-RECEIVED.
026300
026400*    ONE RECORD OUT PER TABLE ENTRY -- SEQUENTIAL WRITE, NO KEYS.
026500     WRITE NEWR-RECORD.
026600
026700 7100-EXIT.
026800     EXIT.
026900*    ----------------------------------------------------------
027000
027100*    PARAGRAPH LIBRARIES SHARED WITH THE OTHER PROGRAMS IN THE
027200*    SUITE -- ID EXTRACTION, TABLE LOAD, AND TABLE LOOKUP.
027300     COPY "PL-EXTRACT-RESERVATION-ID.CBL".
027400     COPY "PL-LOAD-RESERVATION-TABLE.CBL".
027500     COPY "PL-LOOK-FOR-RESERVATION-RECORD.CBL".
