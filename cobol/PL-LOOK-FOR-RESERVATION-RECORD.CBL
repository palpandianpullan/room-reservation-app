000100*    PL-LOOK-FOR-RESERVATION-RECORD.CBL
000200*    PARAGRAPH LIBRARY -- BINARY SEARCH THE WSRESTAB TABLE BY
000300*    RESERVATION-ID.  CALLER MOVES THE ID SOUGHT TO
000400*    RLFR-SEARCH-KEY AND PERFORMS 8600-LOOK-FOR-RESERVATION-RECORD;
000500*    RLFR-RECORD-FOUND COMES BACK TELLING WHETHER IT IS ON FILE,
000600*    AND IF SO RTAB-NDX POINTS AT THE TABLE ENTRY.
000700 8600-LOOK-FOR-RESERVATION-RECORD.
000800
000900     SET RLFR-RECORD-NOT-FOUND TO TRUE.
001000     SET RTAB-NDX TO 1.
001100
001200     SEARCH ALL RTAB-ENTRY
001300        AT END
001400           SET RLFR-RECORD-NOT-FOUND TO TRUE
001500        WHEN RTAB-RESERVATION-ID(RTAB-NDX) = RLFR-SEARCH-KEY
001600           SET RLFR-RECORD-FOUND TO TRUE.
001700
001800 8600-EXIT.
001900     EXIT.
002000*    ----------------------------------------------------------
