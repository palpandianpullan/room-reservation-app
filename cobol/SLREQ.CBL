000100*    SLREQ.CBL
000200*    FILE-CONTROL ENTRY -- RESERVATION REQUEST FILE.
000300*    ONE REQUESTED RESERVATION PER RECORD, AS HANDED DOWN BY
000400*    THE FRONT-DESK/BOOKING SYSTEM FOR THE NIGHTLY CONFIRM RUN.
000500       SELECT RESERVATION-REQUEST-FILE
000600           ASSIGN TO "RESREQ"
000700           ORGANIZATION IS LINE SEQUENTIAL.
