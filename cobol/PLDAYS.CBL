000100*    PLDAYS.CBL
000200*    PARAGRAPH LIBRARY -- TURN A CCYYMMDD DATE INTO A SERIAL DAY
000300*    NUMBER SO TWO DATES CAN BE SUBTRACTED OR COMPARED DIRECTLY.
000400*    CALLER MOVES THE DATE TO PL-DAYS-DATE-IN (WSDATE.CBL) AND
000500*    PERFORMS 8000-CONVERT-DATE-TO-SERIAL; THE RESULT COMES BACK
000600*    IN PL-DAYS-SERIAL-OUT.  GOOD FOR ANY DATE 0001-01-01 FORWARD.
000700 8000-CONVERT-DATE-TO-SERIAL.
000800*    ENTRY POINT.  SPLITS THE CCYYMMDD DATE INTO ITS THREE PIECES,
000900*    DETERMINES WHETHER THE YEAR IS A LEAP YEAR, AND COUNTS THE
001000*    WHOLE DAYS FROM YEAR 1 THROUGH THE GIVEN DATE.  THE CUMULATIVE-
001100*    DAYS-BY-MONTH TABLE (WSDATE.CBL) ALREADY REFLECTS A
001200*    NON-LEAP YEAR; THE "ADD 1" BELOW CORRECTS FOR A LEAP YEAR ON
001300*    ANY DATE AFTER FEBRUARY.
001400
001500     MOVE PL-DAYS-DATE-IN(1:4)      TO PL-DAYS-WORK-CCYY.
001600     MOVE PL-DAYS-DATE-IN(5:2)      TO PL-DAYS-WORK-MM.
001700     MOVE PL-DAYS-DATE-IN(7:2)      TO PL-DAYS-WORK-DD.
001800
001900     PERFORM 8050-SET-LEAP-YEAR-SWITCH THRU 8050-EXIT.
002000
002100     COMPUTE PL-DAYS-PRIOR-YEAR = PL-DAYS-WORK-CCYY - 1.
002200
002300     COMPUTE PL-DAYS-SERIAL-OUT =
002400               (PL-DAYS-PRIOR-YEAR * 365)
002500             + (PL-DAYS-PRIOR-YEAR / 4)
002600             - (PL-DAYS-PRIOR-YEAR / 100)
002700             + (PL-DAYS-PRIOR-YEAR / 400)
002800             + WS-CUM-DAYS(PL-DAYS-WORK-MM)
002900             + PL-DAYS-WORK-DD.
003000
003100     IF PL-DAYS-LEAP-YEAR AND PL-DAYS-WORK-MM > 2
003200        ADD 1 TO PL-DAYS-SERIAL-OUT.
003300
003400 8000-EXIT.
003500     EXIT.
003600*    ----------------------------------------------------------
003700
003800 8050-SET-LEAP-YEAR-SWITCH.
003900*    STANDARD GREGORIAN LEAP-YEAR TEST -- DIVISIBLE BY 4, EXCEPT
004000*    CENTURY YEARS, WHICH MUST ALSO BE DIVISIBLE BY 400.  CARRIED
004100*    FORWARD FROM THE PRE-Y2K VERSION OF THIS ROUTINE UNCHANGED --
004200*    SEE THE CALLING PROGRAMS' Y2K CHANGE-LOG ENTRIES; THIS
004300*    PARAGRAPH ALREADY WORKED ON FULL CCYYMMDD DATES.
004400
004500     MOVE "N" TO PL-DAYS-IS-LEAP-YEAR.
004600
004700     DIVIDE PL-DAYS-WORK-CCYY BY 4
004800        GIVING WS-DAYS-SERIAL-YEARS-W
004900        REMAINDER WS-DAYS-LEAP-ADJUSTMENT.
005000
005100     IF WS-DAYS-LEAP-ADJUSTMENT = 0
005200        DIVIDE PL-DAYS-WORK-CCYY BY 100
005300           GIVING WS-DAYS-SERIAL-YEARS-W
005400           REMAINDER WS-DAYS-LEAP-ADJUSTMENT
005500        IF WS-DAYS-LEAP-ADJUSTMENT NOT = 0
005600           MOVE "Y" TO PL-DAYS-IS-LEAP-YEAR
005700        ELSE
005800           DIVIDE PL-DAYS-WORK-CCYY BY 400
005900              GIVING WS-DAYS-SERIAL-YEARS-W
006000              REMAINDER WS-DAYS-LEAP-ADJUSTMENT
006100           IF WS-DAYS-LEAP-ADJUSTMENT = 0
006200              MOVE "Y" TO PL-DAYS-IS-LEAP-YEAR.
006300
006400 8050-EXIT.
006500     EXIT.
006600*    ----------------------------------------------------------
