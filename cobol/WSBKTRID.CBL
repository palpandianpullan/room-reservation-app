000100*    WSBKTRID.CBL
000200*    WORKING-STORAGE -- RESULT FIELDS FOR PL-EXTRACT-RESERVATION-ID.
000300       77  XRID-RESERVATION-ID            PIC X(08).
000400       77  XRID-ID-PRESENT                PIC X.
000500           88  XRID-ID-WAS-FOUND          VALUE "Y".
000600       77  XRID-DESC-LENGTH               PIC S9(4) COMP.
000700*    COUNT OF TRAILING SPACES ON THE RIGHT-HAND END OF THE BANK'S
000800*    DESCRIPTION FIELD.  032624 PEN -- SEE PL-EXTRACT-RESERVATION-ID
000900*    CHANGE LOG.  USED TO BACK INTO THE LENGTH OF THE MEANINGFUL
001000*    TEXT WITHOUT STOPPING AT THE EMBEDDED SEPARATOR SPACE.
001100       77  XRID-TRAILING-SPACE-COUNT      PIC S9(4) COMP.
